000100******************************************************************
000200*    RIPSDEL  --  RELATED-DIAGNOSIS DELETE-CODE RECORD/TABLE      73DEL01
000300*                                                                   73DEL01
000400*    ONE ROW PER DIAGNOSIS CODE THAT MUST BE BLANKED OUT OF       73DEL01
000500*    codDiagnosticoRelacionado1/2 WHEREVER IT APPEARS.  THIS      73DEL01
000600*    FILE IS OPTIONAL -- WHEN IT IS NOT SUPPLIED, RULE S2 IS      73DEL01
000700*    SIMPLY SKIPPED (SEE RIPSCOM 250-LOAD-DEL-TABLE).             73DEL01
000800*                                                                   73DEL01
000900*    HISTORY                                                       73DEL01
001000*    08/22/02  JFO  TKT H-4960 ORIGINAL                            73DEL01
001100*    09/30/04  JFO  TKT H-5284 SEARCH RECODED USING INDEXED       73DEL01
001200*                   TABLE AND SEARCH VERB                        73DEL01
001300******************************************************************
001400 01  DC-RECORD.
001500     05  DC-CODIGO                   PIC X(04).
001600     05  FILLER                      PIC X(16).
001700
001800 01  DEL-TABLE.
001900     05  DEL-TABLE-COUNT             PIC 9(05) COMP.
002000     05  DEL-ENTRY OCCURS 1 TO 2000 TIMES
002100             DEPENDING ON DEL-TABLE-COUNT
002200             INDEXED BY DEL-IDX.
002300         10  DEL-CODIGO              PIC X(04).
