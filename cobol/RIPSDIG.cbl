000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RIPSDIG.
000300 AUTHOR. RAUL B. GALINDO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/91.
000600 DATE-COMPILED. 05/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.                                                       *
001100*                                                                *
001200*    RIPSDIG - NUMERIC-DIGIT EXTRACTION UTILITY                  *
001300*                                                                *
001400*    IMPLEMENTS THE "DIGITS(V)" OPERATION USED THROUGHOUT THE    *
001500*    RIPS DIAGNOSTIC-COMPLETION SUITE:  GIVEN A CHARACTER        *
001600*    FIELD, RETURN ONLY ITS 0-9 CHARACTERS, LEFT-JUSTIFIED,      *
001700*    WITH THE REST OF THE RECEIVING FIELD SPACE-FILLED, PLUS     *
001800*    A COUNT OF HOW MANY DIGITS WERE FOUND.  CALLED FROM         *
001900*    RIPSCOM WHEN CLEANING codConsulta (RULE S1) AND WHEN        *
002000*    BUILDING THE REFERENCE-TABLE LOOKUP KEY (RULE R1).          *
002100*                                                                *
002200*****************************************************************
002300*    CHANGE LOG                                                 *
002400*****************************************************************
002500*    05/02/91  RBG  ORIGINAL - WRITTEN AS A GENERAL-PURPOSE      *
002600*                   NUMERIC-SCRUB ROUTINE FOR THE DAILY CENSUS   *
002700*                   CONVERSION JOBS.                             *
002800*    07/19/93  RBG  WIDENED WORK FIELD FROM 10 TO 20 BYTES TO    *
002900*                   COVER LONGER ACCOUNT NUMBERS.                *
003000*    11/02/99  LMT  TKT H-4471 ADOPTED BY THE RIPS DIAGNOSTIC    *
003100*                   COMPLETION PROJECT - NO LOGIC CHANGE.        *
003200*    01/18/00  LMT  Y2K REVIEW - ROUTINE HAS NO DATE FIELDS,     *
003300*                   NO CHANGE REQUIRED, SIGNED OFF.              *
003400*    09/30/04  JFO  TKT H-5284 ADDED LK-DIG-LENGTH OUTPUT SO     *
003500*                   CALLERS NO LONGER HAVE TO RE-SCAN THE        *
003600*                   RESULT TO FIND ITS LENGTH; DIGIT TEST AND    *
003700*                   OUTPUT BUILD RECODED AROUND SEARCH TABLES    *
003800*                   TO MATCH THE RULE-ENGINE LOOKUP STYLE.       *
003900*****************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 WORKING-STORAGE SECTION.
005100 01  WS-SCAN-FIELDS.
005200     05  WS-CHAR                     PIC X(01).
005300     05  FILLER                      PIC X(01).
005400*
005500 01  WS-SCAN-COUNTERS.
005600     05  WS-IDX                      PIC S9(4) COMP.
005700     05  WS-OUT-IDX                  PIC S9(4) COMP.
005800*
005900 01  WS-SCAN-COUNTERS-TBL REDEFINES WS-SCAN-COUNTERS.
006000     05  WS-SCAN-COUNTERS-ENTRY      PIC S9(4) COMP
006100                                     OCCURS 2 TIMES
006200                                     INDEXED BY WS-SCAN-CTR-IDX.
006300*
006400 01  WS-DIGIT-ALPHABET.
006500     05  WS-DIGIT-STRING             PIC X(10) VALUE "0123456789".
006600*
006700 01  WS-DIGIT-TABLE REDEFINES WS-DIGIT-ALPHABET.
006800     05  WS-DIGIT-CHAR               PIC X(01)
006900                                     OCCURS 10 TIMES
007000                                     INDEXED BY WS-DIGIT-IDX.
007100*
007200 01  WS-OUTPUT-WORK                  PIC X(20) VALUE SPACES.
007300*
007400 01  WS-OUTPUT-TABLE REDEFINES WS-OUTPUT-WORK.
007500     05  WS-OUTPUT-CHAR              PIC X(01)
007600                                     OCCURS 20 TIMES
007700                                     INDEXED BY WS-OUT-CHAR-IDX.
007800*
007900 LINKAGE SECTION.
008000 01  LK-DIG-INPUT                    PIC X(20).
008100 01  LK-DIG-OUTPUT                   PIC X(20).
008200 01  LK-DIG-LENGTH                   PIC S9(4) COMP.
008300*
008400 PROCEDURE DIVISION USING LK-DIG-INPUT, LK-DIG-OUTPUT,
008500         LK-DIG-LENGTH.
008600     MOVE SPACES TO WS-OUTPUT-WORK.
008700     MOVE ZERO TO WS-OUT-IDX.
008800     PERFORM 100-SCAN-ONE-CHAR THRU 100-EXIT
008900             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
009000     MOVE WS-OUTPUT-WORK TO LK-DIG-OUTPUT.
009100     MOVE WS-OUT-IDX TO LK-DIG-LENGTH.
009200     GOBACK.
009300*
009400 100-SCAN-ONE-CHAR.
009500     MOVE LK-DIG-INPUT(WS-IDX:1) TO WS-CHAR.
009600     SET WS-DIGIT-IDX TO 1.
009700     SEARCH WS-DIGIT-CHAR
009800         AT END
009900             GO TO 100-EXIT
010000         WHEN WS-DIGIT-CHAR(WS-DIGIT-IDX) = WS-CHAR
010100             ADD +1 TO WS-OUT-IDX
010200             SET WS-OUT-CHAR-IDX TO WS-OUT-IDX
010300             MOVE WS-CHAR TO WS-OUTPUT-CHAR(WS-OUT-CHAR-IDX).
010400 100-EXIT.
010500     EXIT.
