000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RIPSDRV.
000300 AUTHOR. LINDA M. TORRES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/02/99.
000600 DATE-COMPILED. 11/02/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.                                                       *
001100*                                                                *
001200*    RIPSDRV - RIPS DIAGNOSTIC COMPLETION - MULTI-FILE BATCH     *
001300*    DRIVER AND FINAL SUMMARY REPORT.                            *
001400*                                                                *
001500*    READS A CONTROL FILE (CTLFILE) LISTING THE CLAIM FILES TO   *
001600*    BE RUN THIS CYCLE, ONE BASE CLAIM IDENTIFIER PER RECORD.    *
001700*    BLANK ENTRIES ARE SKIPPED.  EACH REMAINING ENTRY IS TESTED  *
001800*    FOR EXISTENCE; NONEXISTENT ENTRIES ARE COUNTED INVALID AND  *
001900*    BYPASSED.  FOR EACH VALID ENTRY, RIPSVAL (UNIT 2) IS        *
002000*    CALLED TO VALIDATE THE CLAIM FILE, THEN RIPSCOM (UNIT 1)    *
002100*    IS CALLED TO APPLY THE DIAGNOSTIC-COMPLETION RULES.  THE    *
002200*    REFERENCE/DELETE TABLES ARE LOADED INTO RIPSCOM ONLY ONCE,  *
002300*    BEFORE THE FIRST CLAIM FILE, AND HELD FOR THE WHOLE RUN.    *
002400*    A FAILURE ON ANY ONE CLAIM FILE DOES NOT STOP THE RUN - THE *
002500*    DRIVER LOGS THE FAILURE AND CONTINUES WITH THE NEXT ENTRY.  *
002600*    AFTER EACH SUCCESSFUL CLAIM FILE, THE CORRECTED SERVICE     *
002700*    OUTPUT IS RE-READ TO COUNT REMAINING EMPTY PRINCIPAL        *
002800*    DIAGNOSES, WHICH IS COMPARED AGAINST RIPSVAL'S PRE-RUN      *
002900*    COUNT TO SHOW HOW MANY WERE COMPLETED.  A FINAL REPORT IS   *
003000*    PRINTED SHOWING RUN TOTALS, A DETAIL LINE PER CLAIM FILE,   *
003100*    AND THE VERIFICATION FIGURES FOR EACH.                      *
003200*                                                                *
003300*****************************************************************
003400*    CHANGE LOG                                                 *
003500*****************************************************************
003600*    11/02/99  LMT  TKT H-4471 ORIGINAL - DRIVES RIPSVAL/RIPSCOM *
003700*                   OVER THE CLAIM FILES NAMED IN CTLFILE,       *
003800*                   PRINTS THE RUN SUMMARY.                      *
003900*    01/18/00  LMT  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ON     *
004000*                   THIS PROGRAM'S OWN RECORDS, NO CHANGE        *
004100*                   REQUIRED, SIGNED OFF.                        *
004200*    08/22/02  JFO  TKT H-4960 ADDED PER-FILE VERIFICATION       *
004300*                   BLOCK (EMPTY DIAGNOSES BEFORE/AFTER) TO THE  *
004400*                   SUMMARY REPORT AT THE CLAIMS MANAGER'S       *
004500*                   REQUEST.                                     *
004600*    06/09/03  JFO  TKT H-5120 ADDED INVALID-ENTRY COUNT TO THE  *
004700*                   CONTROL-FILE PASS - BLANK/NONEXISTENT        *
004800*                   ENTRIES WERE BEING SILENTLY SKIPPED WITH NO  *
004900*                   RECORD OF HOW MANY.                          *
005000*    09/30/04  JFO  TKT H-5284 GLOBAL-TOTALS AND CALL-LINKAGE    *
005100*                   STATISTICS DUMPS TO LOGFILE RECODED WITH     *
005200*                   PERFORM VARYING OVER THE REDEFINED TABLE     *
005300*                   VIEWS IN PLACE OF REPEATED NAMED MOVES.      *
005400*    04/11/07  JFO  TKT H-6118 VERIFICATION BLOCK NOW USES THE   *
005500*                   SAME EMPTY/NULL/NONE/NAN/NAT TEST AS RULE    *
005600*                   S4 (VIA RIPSEMP) WHEN RE-COUNTING EMPTY      *
005700*                   PRINCIPAL DIAGNOSES ON THE CORRECTED OUTPUT. *
005800*****************************************************************
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS NEXT-PAGE.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CTLFILE ASSIGN TO UT-S-RIPSCTL
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS CTL-STATUS.
007100     SELECT RPTFILE ASSIGN TO UT-S-RIPSRPT
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS RPT-STATUS.
007400     SELECT LOGFILE ASSIGN TO UT-S-RIPSLOG
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS LOG-STATUS.
007700     SELECT PRBFILE ASSIGN TO DYNAMIC WS-PRB-FILENAME
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS PRB-STATUS.
008000     SELECT VERFILE ASSIGN TO DYNAMIC WS-VER-FILENAME
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS VER-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  CTLFILE
008800     RECORD CONTAINS 80 CHARACTERS.
008900 01  CTL-REC.
009000     05  CTL-CLAIM-BASE              PIC X(40).
009100     05  FILLER                      PIC X(40).
009200*
009300 FD  RPTFILE
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  RPT-REC.
009510     05  RPT-DATA                    PIC X(131).
009520     05  FILLER                      PIC X(01).
009600*
009700 FD  LOGFILE
009800     RECORD CONTAINS 80 CHARACTERS.
009900 01  LOG-REC.
009910     05  LOG-DATA                    PIC X(79).
009920     05  FILLER                      PIC X(01).
010000*
010100 FD  PRBFILE
010200     RECORD CONTAINS 53 CHARACTERS.
010300 01  PRB-REC.
010310     05  PRB-DATA                    PIC X(52).
010320     05  FILLER                      PIC X(01).
010400*
010500 FD  VERFILE
010600     RECORD CONTAINS 98 CHARACTERS.
010700 01  VER-REC.
010800     05  VER-DATA                    PIC X(97).
010900     05  FILLER                      PIC X(01).
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300 01  FILE-STATUS-CODES.
011400     05  CTL-STATUS                  PIC X(02).
011500         88  CTL-OK                  VALUE "00".
011600         88  CTL-EOF                 VALUE "10".
011700     05  RPT-STATUS                  PIC X(02).
011800         88  RPT-OK                  VALUE "00".
011900     05  LOG-STATUS                  PIC X(02).
012000         88  LOG-OK                  VALUE "00".
012100     05  PRB-STATUS                  PIC X(02).
012200         88  PRB-OK                  VALUE "00".
012300     05  VER-STATUS                  PIC X(02).
012400         88  VER-OK                  VALUE "00".
012500         88  VER-EOF                 VALUE "10".
012600*
012700 01  WS-DYNAMIC-NAMES.
012800     05  WS-CLAIM-BASE               PIC X(40).
012900     05  WS-PRB-FILENAME             PIC X(40).
013000     05  WS-VER-FILENAME             PIC X(40).
013100     05  WS-USR-IN-FN                PIC X(40).
013200     05  WS-SVC-IN-FN                PIC X(40).
013300     05  WS-USR-OUT-FN               PIC X(40).
013400     05  WS-SVC-OUT-FN               PIC X(40).
013500     05  WS-USR-BKUP-FN              PIC X(40).
013600     05  WS-SVC-BKUP-FN              PIC X(40).
013700*
013800 77  MORE-CTL-SW                     PIC X(01) VALUE "Y".
013900     88  NO-MORE-CTL                 VALUE "N".
014000 77  WS-SEQ-NBR                      PIC 9(05) COMP VALUE ZERO.
014100 77  WS-IDX                          PIC 9(04) COMP VALUE ZERO.
014200*
014300 01  WS-SWITCHES.
014400     05  WS-ENTRY-VALID-SW           PIC X(01).
014500         88  WS-ENTRY-IS-VALID       VALUE "Y".
014600     05  WS-TABLES-LOADED-SW         PIC X(01) VALUE "N".
014650         88  WS-TABLES-ARE-LOADED    VALUE "Y".
014660     05  WS-BATCH-RESULT-SW          PIC X(01) VALUE "N".
014670         88  WS-BATCH-SUCCESSFUL     VALUE "Y".
014800*
014900 01  WS-GLOBAL-TOTALS.
015000     05  GT-ARCHIVOS-PROCESADOS      PIC 9(07) COMP VALUE ZERO.
015100     05  GT-ARCHIVOS-EXITOSOS        PIC 9(07) COMP VALUE ZERO.
015200     05  GT-ARCHIVOS-FALLIDOS        PIC 9(07) COMP VALUE ZERO.
015300     05  GT-ENTRADAS-INVALIDAS       PIC 9(07) COMP VALUE ZERO.
015400     05  GT-USUARIOS-PROCESADOS      PIC 9(07) COMP VALUE ZERO.
015500     05  GT-REGISTROS-PROCESADOS     PIC 9(07) COMP VALUE ZERO.
015600     05  GT-CAMBIOS-REALIZADOS       PIC 9(07) COMP VALUE ZERO.
015700     05  GT-DIAGNOSTICOS-ENCONTRADOS PIC 9(07) COMP VALUE ZERO.
015800 01  GT-TOTALS-TBL REDEFINES WS-GLOBAL-TOTALS.
015900     05  GT-TOTALS-ENTRY
016000             OCCURS 8 TIMES INDEXED BY GT-IDX PIC 9(07) COMP.
016100*
016200*    LOCAL MIRROR OF RIPSCOM'S CALL-LINKAGE AREA - THE CALLER     73DRV01
016300*    KEEPS ITS OWN COPY OF THE SHAPE RATHER THAN COPY-ING THE    73DRV01
016400*    SUBPROGRAM'S LINKAGE SECTION.                                73DRV01
017300 01  WS-COM-CALL-REC.
017400     05  WS-COM-FUNCTION             PIC X(01).
017500         88  WS-COM-LOAD-TABLES      VALUE "L".
017600         88  WS-COM-PROCESS-FILE     VALUE "P".
017700     05  WS-COM-USR-IN-FN            PIC X(40).
017800     05  WS-COM-SVC-IN-FN            PIC X(40).
017900     05  WS-COM-USR-OUT-FN           PIC X(40).
018000     05  WS-COM-SVC-OUT-FN           PIC X(40).
018100     05  WS-COM-USR-BKUP-FN          PIC X(40).
018200     05  WS-COM-SVC-BKUP-FN          PIC X(40).
018300     05  WS-COM-STATUS               PIC X(01).
018400         88  WS-COM-OK               VALUE "Y".
018500         88  WS-COM-FAILED           VALUE "N".
018600     05  WS-COM-ERROR-MSG            PIC X(60).
018700     05  WS-COM-STATS.
018800         10  WS-COM-USUARIOS-PROCESADOS     PIC 9(07) COMP.
018900         10  WS-COM-REGISTROS-PROCESADOS    PIC 9(07) COMP.
019000         10  WS-COM-CAMBIOS-REALIZADOS      PIC 9(07) COMP.
019100         10  WS-COM-DIAG-ENCONTRADOS        PIC 9(07) COMP.
019200         10  WS-COM-CAMBIOS-DIAG-RELAC      PIC 9(07) COMP.
019300         10  WS-COM-CAMBIOS-FINALIDAD       PIC 9(07) COMP.
019400         10  WS-COM-CAMBIOS-TIPO-DOCUMENTO  PIC 9(07) COMP.
019500         10  WS-COM-CAMBIOS-TIPO-MEDIC      PIC 9(07) COMP.
019600         10  WS-COM-CAMBIOS-MODALIDAD-GRUPO PIC 9(07) COMP.
019700         10  WS-COM-CAMBIOS-PAIS-RESIDENCIA PIC 9(07) COMP.
019800         10  WS-COM-CAMBIOS-TIPO-DOC-PROF   PIC 9(07) COMP.
019900         10  WS-COM-CAMBIOS-NUM-DOC-PROF    PIC 9(07) COMP.
020000         10  WS-COM-CAMBIOS-COD-CONSULTA    PIC 9(07) COMP.
020100         10  WS-COM-CAMBIOS-TIPO-DIAG-PPAL  PIC 9(07) COMP.
020200 01  WS-COM-STATS-TBL REDEFINES WS-COM-STATS.
020300     05  WS-COM-STATS-ENTRY
020400             OCCURS 14 TIMES INDEXED BY WS-COM-STAT-IDX
020500             PIC 9(07) COMP.
020600*
020700*    LOCAL MIRROR OF RIPSVAL'S CALL-LINKAGE AREA.                 73DRV01
020800 01  WS-VAL-CALL-REC.
020900     05  WS-VAL-USR-FN               PIC X(40).
021000     05  WS-VAL-SVC-FN               PIC X(40).
021100     05  WS-VAL-STATUS               PIC X(01).
021200         88  WS-VAL-OK               VALUE "Y".
021300         88  WS-VAL-FAILED           VALUE "N".
021400     05  WS-VAL-ERROR-MSG            PIC X(60).
021500     05  WS-VAL-SUMMARY.
021600         10  WS-VAL-TOTAL-USERS      PIC 9(07) COMP.
021700         10  WS-VAL-VALID-USERS      PIC 9(07) COMP.
021800         10  WS-VAL-INVALID-USERS    PIC 9(07) COMP.
021900         10  WS-VAL-USERS-WITH-SVC   PIC 9(07) COMP.
022000         10  WS-VAL-TOTAL-SERVICES   PIC 9(07) COMP.
022100         10  WS-VAL-SVC-CONSULTAS    PIC 9(07) COMP.
022200         10  WS-VAL-SVC-PROCEDIMTOS  PIC 9(07) COMP.
022300         10  WS-VAL-SVC-MEDICAMTOS   PIC 9(07) COMP.
022400         10  WS-VAL-SVC-OTROS        PIC 9(07) COMP.
022500         10  WS-VAL-EMPTY-DIAG-CT    PIC 9(07) COMP.
022600 01  WS-VAL-SUMMARY-TBL REDEFINES WS-VAL-SUMMARY.
022700     05  WS-VAL-SUMMARY-ENTRY
022800             OCCURS 10 TIMES INDEXED BY WS-VAL-SUM-IDX
022900             PIC 9(07) COMP.
023000*
023100 01  WS-EMPTY-TEST-AREA.
023200     05  WS-EMP-REC.
023300         10  WS-EMP-FUNCTION         PIC X(01).
023400         10  WS-EMP-INPUT            PIC X(20).
023500         10  WS-EMP-OUTPUT           PIC X(20).
023600         10  WS-EMP-RESULT           PIC X(01).
023700             88  WS-EMP-IS-EMPTY     VALUE "Y".
023800*
023900 COPY RIPSSVC.
024000*
024100 COPY RIPSABN.
024200*
024300 01  WS-FILE-DETAIL-TABLE.
024400     05  WS-FD-COUNT                 PIC 9(05) COMP VALUE ZERO.
024500     05  WS-FD-ENTRY
024600             OCCURS 1 TO 500 TIMES DEPENDING ON WS-FD-COUNT
024700             INDEXED BY WS-FD-IDX.
024800         10  WS-FD-SEQ               PIC 9(05) COMP.
024900         10  WS-FD-STATUS            PIC X(01).
025000             88  WS-FD-SUCCESS       VALUE "Y".
025100             88  WS-FD-FAILED        VALUE "N".
025200         10  WS-FD-NAME              PIC X(40).
025300         10  WS-FD-USERS             PIC 9(07) COMP.
025400         10  WS-FD-RECORDS           PIC 9(07) COMP.
025500         10  WS-FD-CHANGES           PIC 9(07) COMP.
025600         10  WS-FD-BACKUP-U          PIC X(40).
025700         10  WS-FD-BACKUP-S          PIC X(40).
025800         10  WS-FD-ERROR-MSG         PIC X(60).
025900         10  WS-FD-SVC-TOTAL         PIC 9(07) COMP.
026000         10  WS-FD-EMPTY-BEFORE      PIC 9(07) COMP.
026100         10  WS-FD-EMPTY-AFTER       PIC 9(07) COMP.
026200         10  WS-FD-COMPLETED         PIC 9(07) COMP.
026300*
026400 01  WS-PRINT-AREAS.
026500     05  WS-HDR-REC.
026600         10  FILLER                  PIC X(30) VALUE SPACES.
026700         10  FILLER                  PIC X(40)
026800             VALUE "RESUMEN FINAL DEL PROCESAMIENTO MULTIPLE".
026900         10  FILLER                  PIC X(52) VALUE SPACES.
027000     05  WS-DETAIL-LINE              PIC X(132) VALUE SPACES.
027100     05  WS-EDIT-NUM                 PIC ZZZ,ZZ9.
027200*
027300 PROCEDURE DIVISION.
027310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027320     PERFORM 100-MAINLINE THRU 100-EXIT.
027330     PERFORM 195-SET-BATCH-RESULT THRU 195-EXIT.
027340     PERFORM 920-DUMP-GLOBAL-TOTALS THRU 920-EXIT.
027350     PERFORM 800-PRINT-SUMMARY THRU 800-EXIT.
027360     PERFORM 940-CLOSE-FILES THRU 940-EXIT.
027370     GOBACK.
027400*
027500 000-HOUSEKEEPING.
027600     DISPLAY "RIPSDRV - RIPS MULTI-FILE BATCH DRIVER STARTING".
027800     MOVE ZERO TO WS-FD-COUNT.
027900     INITIALIZE WS-GLOBAL-TOTALS.
028000     OPEN OUTPUT RPTFILE.
028100     OPEN OUTPUT LOGFILE.
028200     OPEN INPUT  CTLFILE.
028300     IF NOT CTL-OK
028400         MOVE "000-HOUSEKEEPING" TO PARA-NAME
028500         MOVE "CANNOT OPEN CONTROL FILE" TO ABEND-REASON
028600         MOVE "00" TO EXPECTED-VAL
028700         MOVE CTL-STATUS TO ACTUAL-VAL
028800         PERFORM 950-WRITE-ABEND-TRACE THRU 950-EXIT
028900         PERFORM 940-CLOSE-FILES THRU 940-EXIT
029000         STOP RUN.
029100     PERFORM 150-LOAD-TABLES THRU 150-EXIT.
029200 000-EXIT.
029300     EXIT.
029400*
029500 150-LOAD-TABLES.
029600     MOVE "L" TO WS-COM-FUNCTION.
029700     CALL "RIPSCOM" USING WS-COM-CALL-REC.
029800     IF WS-COM-FAILED
029900         MOVE "150-LOAD-TABLES" TO PARA-NAME
030000         MOVE WS-COM-ERROR-MSG TO ABEND-REASON
030100         MOVE "YES" TO EXPECTED-VAL
030200         MOVE "NO " TO ACTUAL-VAL
030300         PERFORM 950-WRITE-ABEND-TRACE THRU 950-EXIT
030400         PERFORM 940-CLOSE-FILES THRU 940-EXIT
030500         STOP RUN.
030600     SET WS-TABLES-ARE-LOADED TO TRUE.
030700 150-EXIT.
030800     EXIT.
030900*
031000 100-MAINLINE.
031100     PERFORM 200-READ-ONE-CTL-REC THRU 200-EXIT.
031200     PERFORM 300-PROCESS-ONE-ENTRY THRU 300-EXIT
031300             UNTIL NO-MORE-CTL.
031400 100-EXIT.
031500     EXIT.
031600*
031700 200-READ-ONE-CTL-REC.
031800     READ CTLFILE
031900         AT END
032000             MOVE "N" TO MORE-CTL-SW
032100             GO TO 200-EXIT.
032200     IF CTL-CLAIM-BASE = SPACES
032250         GO TO 200-READ-ONE-CTL-REC.
032300*    BLANK CONTROL ENTRIES ARE SILENTLY SKIPPED - NOT COUNTED    73DRV01
032310*    AS VALID, INVALID, OR PROCESSED.                            73DRV01
032400 200-EXIT.
032500     EXIT.
032600*
032700 300-PROCESS-ONE-ENTRY.
032800     ADD 1 TO WS-SEQ-NBR.
032900     MOVE CTL-CLAIM-BASE TO WS-CLAIM-BASE.
033000     PERFORM 310-BUILD-DYNAMIC-NAMES THRU 310-EXIT.
033100     PERFORM 320-TEST-ENTRY-EXISTS THRU 320-EXIT.
033200     IF WS-ENTRY-IS-VALID
033300         ADD 1 TO GT-ARCHIVOS-PROCESADOS
033400         PERFORM 400-RUN-ONE-CLAIM-FILE THRU 400-EXIT
033500     ELSE
033600         ADD 1 TO GT-ENTRADAS-INVALIDAS.
033700     PERFORM 200-READ-ONE-CTL-REC THRU 200-EXIT.
033800 300-EXIT.
033900     EXIT.
034000*
034100 310-BUILD-DYNAMIC-NAMES.
034150     MOVE SPACES TO WS-USR-IN-FN  WS-SVC-IN-FN  WS-USR-OUT-FN
034160                    WS-SVC-OUT-FN WS-USR-BKUP-FN WS-SVC-BKUP-FN.
034200     STRING WS-CLAIM-BASE DELIMITED BY SPACE
034300             ".USR" DELIMITED BY SIZE INTO WS-USR-IN-FN.
034400     STRING WS-CLAIM-BASE DELIMITED BY SPACE
034500             ".SVC" DELIMITED BY SIZE INTO WS-SVC-IN-FN.
034600     STRING WS-CLAIM-BASE DELIMITED BY SPACE
034700             ".UCO" DELIMITED BY SIZE INTO WS-USR-OUT-FN.
034800     STRING WS-CLAIM-BASE DELIMITED BY SPACE
034900             ".SCO" DELIMITED BY SIZE INTO WS-SVC-OUT-FN.
035000     STRING WS-CLAIM-BASE DELIMITED BY SPACE
035100             ".UBK" DELIMITED BY SIZE INTO WS-USR-BKUP-FN.
035200     STRING WS-CLAIM-BASE DELIMITED BY SPACE
035300             ".SBK" DELIMITED BY SIZE INTO WS-SVC-BKUP-FN.
035400 310-EXIT.
035500     EXIT.
035600*
035700 320-TEST-ENTRY-EXISTS.
035800     MOVE "N" TO WS-ENTRY-VALID-SW.
035900     MOVE WS-USR-IN-FN TO WS-PRB-FILENAME.
036000     OPEN INPUT PRBFILE.
036100     IF PRB-OK
036200         MOVE "Y" TO WS-ENTRY-VALID-SW
036300         CLOSE PRBFILE.
036400 320-EXIT.
036500     EXIT.
036600*
036700 400-RUN-ONE-CLAIM-FILE.
036800     MOVE SPACES TO WS-FD-ERROR-MSG.
036900     ADD 1 TO WS-FD-COUNT.
037000     MOVE WS-SEQ-NBR      TO WS-FD-SEQ(WS-FD-COUNT).
037100     MOVE WS-CLAIM-BASE   TO WS-FD-NAME(WS-FD-COUNT).
037200     PERFORM 410-CALL-VALIDATOR THRU 410-EXIT.
037300     IF WS-VAL-OK
037400         PERFORM 420-CALL-RULE-ENGINE THRU 420-EXIT
037500     ELSE
037600         MOVE "N" TO WS-FD-STATUS(WS-FD-COUNT)
037700         MOVE WS-VAL-ERROR-MSG TO WS-FD-ERROR-MSG(WS-FD-COUNT)
037800         ADD 1 TO GT-ARCHIVOS-FALLIDOS.
037900 400-EXIT.
038000     EXIT.
038100*
038200 410-CALL-VALIDATOR.
038300     MOVE WS-USR-IN-FN TO WS-VAL-USR-FN.
038400     MOVE WS-SVC-IN-FN TO WS-VAL-SVC-FN.
038500     CALL "RIPSVAL" USING WS-VAL-CALL-REC.
038600     PERFORM 900-DUMP-VAL-SUMMARY THRU 900-EXIT.
038700 410-EXIT.
038800     EXIT.
038900*
039000 420-CALL-RULE-ENGINE.
039100     MOVE "P"             TO WS-COM-FUNCTION.
039200     MOVE WS-USR-IN-FN    TO WS-COM-USR-IN-FN.
039300     MOVE WS-SVC-IN-FN    TO WS-COM-SVC-IN-FN.
039400     MOVE WS-USR-OUT-FN   TO WS-COM-USR-OUT-FN.
039500     MOVE WS-SVC-OUT-FN   TO WS-COM-SVC-OUT-FN.
039600     MOVE WS-USR-BKUP-FN  TO WS-COM-USR-BKUP-FN.
039700     MOVE WS-SVC-BKUP-FN  TO WS-COM-SVC-BKUP-FN.
039800     CALL "RIPSCOM" USING WS-COM-CALL-REC.
039900     PERFORM 910-DUMP-COM-STATS THRU 910-EXIT.
040000     IF WS-COM-OK
040100         PERFORM 430-RECORD-SUCCESS THRU 430-EXIT
040200     ELSE
040300         MOVE "N" TO WS-FD-STATUS(WS-FD-COUNT)
040400         MOVE WS-COM-ERROR-MSG TO WS-FD-ERROR-MSG(WS-FD-COUNT)
040500         ADD 1 TO GT-ARCHIVOS-FALLIDOS.
040600 420-EXIT.
040700     EXIT.
040800*
040900 430-RECORD-SUCCESS.
041000     MOVE "Y"                       TO WS-FD-STATUS(WS-FD-COUNT).
041100     MOVE WS-COM-USUARIOS-PROCESADOS
041200             TO WS-FD-USERS(WS-FD-COUNT).
041300     MOVE WS-COM-REGISTROS-PROCESADOS
041400             TO WS-FD-RECORDS(WS-FD-COUNT).
041500     MOVE WS-COM-CAMBIOS-REALIZADOS
041600             TO WS-FD-CHANGES(WS-FD-COUNT).
041700     MOVE WS-USR-BKUP-FN            TO WS-FD-BACKUP-U(WS-FD-COUNT).
041800     MOVE WS-SVC-BKUP-FN            TO WS-FD-BACKUP-S(WS-FD-COUNT).
041900     ADD 1 TO GT-ARCHIVOS-EXITOSOS.
042000     ADD WS-COM-USUARIOS-PROCESADOS  TO GT-USUARIOS-PROCESADOS.
042100     ADD WS-COM-REGISTROS-PROCESADOS TO GT-REGISTROS-PROCESADOS.
042200     ADD WS-COM-CAMBIOS-REALIZADOS   TO GT-CAMBIOS-REALIZADOS.
042300     ADD WS-COM-DIAG-ENCONTRADOS TO GT-DIAGNOSTICOS-ENCONTRADOS.
042400     MOVE WS-VAL-EMPTY-DIAG-CT TO WS-FD-EMPTY-BEFORE(WS-FD-COUNT).
042500     MOVE WS-VAL-TOTAL-SERVICES TO WS-FD-SVC-TOTAL(WS-FD-COUNT).
042600     PERFORM 500-VERIFY-FILE THRU 500-EXIT.
042700 430-EXIT.
042800     EXIT.
042900*
043000*    500-VERIFY-FILE  --  RULE V1.  RE-READS THE CORRECTED        73DRV01
043100*    SERVICE OUTPUT JUST WRITTEN BY RIPSCOM AND RE-COUNTS HOW     73DRV01
043200*    MANY PRINCIPAL DIAGNOSES ARE STILL EMPTY.  COMPARED AGAINST  73DRV01
043300*    RIPSVAL'S PRE-RUN COUNT, THIS SHOWS HOW MANY RULE S4         73DRV01
043400*    ACTUALLY COMPLETED ON THIS CLAIM FILE.                       73DRV01
043500 500-VERIFY-FILE.
043600     MOVE ZERO TO WS-FD-EMPTY-AFTER(WS-FD-COUNT).
043700     MOVE WS-SVC-OUT-FN TO WS-VER-FILENAME.
043800     OPEN INPUT VERFILE.
043900     IF NOT VER-OK
044000         GO TO 500-EXIT.
044100     PERFORM 520-COUNT-EMPTY-DIAG THRU 520-EXIT
044200             UNTIL VER-EOF.
044300     CLOSE VERFILE.
044400     COMPUTE WS-FD-COMPLETED(WS-FD-COUNT) =
044500             WS-FD-EMPTY-BEFORE(WS-FD-COUNT) -
044600             WS-FD-EMPTY-AFTER(WS-FD-COUNT).
044700 500-EXIT.
044800     EXIT.
044900*
045000 520-COUNT-EMPTY-DIAG.
045100     READ VERFILE
045200         AT END
045300             MOVE "10" TO VER-STATUS
045400             GO TO 520-EXIT.
045500     MOVE VER-DATA TO RIPS-SERVICE-REC.
045600     MOVE "E" TO WS-EMP-FUNCTION.
045700     MOVE SPACES TO WS-EMP-INPUT.
045800     MOVE SV-COD-DIAG-PPAL TO WS-EMP-INPUT(1:4).
045900     CALL "RIPSEMP" USING WS-EMP-REC.
046000     IF WS-EMP-IS-EMPTY OR SV-COD-DIAG-PPAL = "0000"
046100         ADD 1 TO WS-FD-EMPTY-AFTER(WS-FD-COUNT).
046200 520-EXIT.
046300     EXIT.
046400*
046500 800-PRINT-SUMMARY.
046600     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
046700     MOVE SPACES TO RPT-REC.
046800     WRITE RPT-REC AFTER ADVANCING 1.
046900     PERFORM 810-PRINT-GLOBALS THRU 810-EXIT.
047000     PERFORM 820-PRINT-FILE-DETAIL THRU 820-EXIT
047100             VARYING WS-FD-IDX FROM 1 BY 1
047200             UNTIL WS-FD-IDX > WS-FD-COUNT.
047300 800-EXIT.
047400     EXIT.
047500*
047600 810-PRINT-GLOBALS.
047700     MOVE SPACES TO WS-DETAIL-LINE.
047800     MOVE "ARCHIVOS PROCESADOS. . . . . : " TO WS-DETAIL-LINE(1:32).
047900     MOVE GT-ARCHIVOS-PROCESADOS TO WS-EDIT-NUM.
048000     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
048100     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
048200*
048300     MOVE SPACES TO WS-DETAIL-LINE.
048400     MOVE "ARCHIVOS EXITOSOS. . . . . . : " TO WS-DETAIL-LINE(1:32).
048500     MOVE GT-ARCHIVOS-EXITOSOS TO WS-EDIT-NUM.
048600     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
048700     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
048800*
048900     MOVE SPACES TO WS-DETAIL-LINE.
049000     MOVE "ARCHIVOS FALLIDOS. . . . . . : " TO WS-DETAIL-LINE(1:32).
049100     MOVE GT-ARCHIVOS-FALLIDOS TO WS-EDIT-NUM.
049200     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
049300     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
049400*
049500     MOVE SPACES TO WS-DETAIL-LINE.
049600     MOVE "ENTRADAS INVALIDAS . . . . . : " TO WS-DETAIL-LINE(1:32).
049700     MOVE GT-ENTRADAS-INVALIDAS TO WS-EDIT-NUM.
049800     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
049900     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
050000*
050100     MOVE SPACES TO WS-DETAIL-LINE.
050200     MOVE "TOTAL USUARIOS PROCESADOS. . : " TO WS-DETAIL-LINE(1:32).
050300     MOVE GT-USUARIOS-PROCESADOS TO WS-EDIT-NUM.
050400     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
050500     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
050600*
050700     MOVE SPACES TO WS-DETAIL-LINE.
050800     MOVE "TOTAL REGISTROS PROCESADOS . : " TO WS-DETAIL-LINE(1:32).
050900     MOVE GT-REGISTROS-PROCESADOS TO WS-EDIT-NUM.
051000     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
051100     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
051200*
051300     MOVE SPACES TO WS-DETAIL-LINE.
051400     MOVE "TOTAL CAMBIOS REALIZADOS . . : " TO WS-DETAIL-LINE(1:32).
051500     MOVE GT-CAMBIOS-REALIZADOS TO WS-EDIT-NUM.
051600     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
051700     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
051800*
051900     MOVE SPACES TO WS-DETAIL-LINE.
052000     MOVE "TOTAL DIAGNOSTICOS ENCONTRADOS : " TO WS-DETAIL-LINE(1:34).
052100     MOVE GT-DIAGNOSTICOS-ENCONTRADOS TO WS-EDIT-NUM.
052200     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(35:7).
052300     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
052400*
052450     MOVE SPACES TO WS-DETAIL-LINE.
052460     MOVE "RESULTADO DEL LOTE. . . . . : " TO WS-DETAIL-LINE(1:32).
052470     IF WS-BATCH-SUCCESSFUL
052480         MOVE "EXITOSO" TO WS-DETAIL-LINE(33:7)
052490     ELSE
052495         MOVE "FALLIDO" TO WS-DETAIL-LINE(33:7).
052496     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
052500     MOVE SPACES TO RPT-REC.
052600     WRITE RPT-REC AFTER ADVANCING 1.
052700     MOVE "DETALLE POR ARCHIVO" TO RPT-REC(1:19).
052800     WRITE RPT-REC AFTER ADVANCING 1.
052900 810-EXIT.
053000     EXIT.
053100*
053200 820-PRINT-FILE-DETAIL.
053300     MOVE SPACES TO WS-DETAIL-LINE.
053400     MOVE WS-FD-SEQ(WS-FD-IDX) TO WS-EDIT-NUM.
053500     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(1:7).
053600     IF WS-FD-SUCCESS(WS-FD-IDX)
053700         MOVE "EXITOSO" TO WS-DETAIL-LINE(9:7)
053800     ELSE
053900         MOVE "FALLIDO" TO WS-DETAIL-LINE(9:7).
054000     MOVE WS-FD-NAME(WS-FD-IDX) TO WS-DETAIL-LINE(18:40).
054100     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
054200     IF WS-FD-SUCCESS(WS-FD-IDX)
054300         PERFORM 825-PRINT-SUCCESS-LINES THRU 825-EXIT
054400     ELSE
054500         MOVE SPACES TO WS-DETAIL-LINE
054600         MOVE "  ERROR: " TO WS-DETAIL-LINE(3:9)
054700         MOVE WS-FD-ERROR-MSG(WS-FD-IDX) TO WS-DETAIL-LINE(12:60)
054800         WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
054900 820-EXIT.
055000     EXIT.
055100*
055200 825-PRINT-SUCCESS-LINES.
055300     MOVE SPACES TO WS-DETAIL-LINE.
055400     MOVE "  USUARIOS: " TO WS-DETAIL-LINE(3:12).
055500     MOVE WS-FD-USERS(WS-FD-IDX) TO WS-EDIT-NUM.
055600     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(15:7).
055700     MOVE "  REGISTROS: " TO WS-DETAIL-LINE(24:13).
055800     MOVE WS-FD-RECORDS(WS-FD-IDX) TO WS-EDIT-NUM.
055900     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(37:7).
056000     MOVE "  CAMBIOS: " TO WS-DETAIL-LINE(46:11).
056100     MOVE WS-FD-CHANGES(WS-FD-IDX) TO WS-EDIT-NUM.
056200     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(57:7).
056300     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
056400*
056500     MOVE SPACES TO WS-DETAIL-LINE.
056600     MOVE "  RESPALDO: " TO WS-DETAIL-LINE(3:12).
056700     MOVE WS-FD-BACKUP-U(WS-FD-IDX) TO WS-DETAIL-LINE(15:40).
056800     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
056900     MOVE SPACES TO WS-DETAIL-LINE.
057000     MOVE "            " TO WS-DETAIL-LINE(3:12).
057100     MOVE WS-FD-BACKUP-S(WS-FD-IDX) TO WS-DETAIL-LINE(15:40).
057200     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
057300     PERFORM 830-PRINT-VERIFY-BLOCK THRU 830-EXIT.
057400 825-EXIT.
057500     EXIT.
057600*
057700 830-PRINT-VERIFY-BLOCK.
057800     MOVE SPACES TO WS-DETAIL-LINE.
057900     MOVE "  VERIFICACION - SERVICIOS: " TO WS-DETAIL-LINE(3:28).
058000     MOVE WS-FD-SVC-TOTAL(WS-FD-IDX) TO WS-EDIT-NUM.
058100     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(31:7).
058200     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
058300*
058400     MOVE SPACES TO WS-DETAIL-LINE.
058500     MOVE "    DIAG. VACIOS ANTES: " TO WS-DETAIL-LINE(3:23).
058600     MOVE WS-FD-EMPTY-BEFORE(WS-FD-IDX) TO WS-EDIT-NUM.
058700     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(26:7).
058800     MOVE "  DESPUES: " TO WS-DETAIL-LINE(34:11).
058900     MOVE WS-FD-EMPTY-AFTER(WS-FD-IDX) TO WS-EDIT-NUM.
059000     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(45:7).
059100     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
059200*
059300     MOVE SPACES TO WS-DETAIL-LINE.
059400     MOVE "    DIAGNOSTICOS COMPLETADOS: " TO WS-DETAIL-LINE(3:30).
059500     MOVE WS-FD-COMPLETED(WS-FD-IDX) TO WS-EDIT-NUM.
059600     MOVE WS-EDIT-NUM TO WS-DETAIL-LINE(33:7).
059700     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
059800     MOVE SPACES TO RPT-REC.
059900     WRITE RPT-REC AFTER ADVANCING 1.
060000 830-EXIT.
060100     EXIT.
060200*
060300*    900/910  --  DEBUG DUMPS TO LOGFILE.  LOGFILE IS            73DRV01
060400*    INFORMATIONAL ONLY, NOT PART OF THE CONTRACTUAL OUTPUT.     73DRV01
060500*    BOTH PARAGRAPHS WALK THE CALL-LINKAGE AREA'S REDEFINED      73DRV01
060600*    TABLE VIEW RATHER THAN NAMING EACH COUNTER SEPARATELY.      73DRV01
060700 900-DUMP-VAL-SUMMARY.
060800     PERFORM 905-DUMP-ONE-VAL-FIELD THRU 905-EXIT
060900             VARYING WS-VAL-SUM-IDX FROM 1 BY 1
061000             UNTIL WS-VAL-SUM-IDX > 10.
061100 900-EXIT.
061200     EXIT.
061300*
061400 905-DUMP-ONE-VAL-FIELD.
061500     MOVE SPACES TO LOG-REC.
061600     MOVE "RIPSVAL SUMMARY FIELD" TO LOG-REC(1:21).
061700     MOVE WS-VAL-SUM-IDX TO WS-EDIT-NUM.
061800     MOVE WS-EDIT-NUM TO LOG-REC(23:7).
061900     MOVE WS-VAL-SUMMARY-ENTRY(WS-VAL-SUM-IDX) TO WS-EDIT-NUM.
062000     MOVE WS-EDIT-NUM TO LOG-REC(32:7).
062100     WRITE LOG-REC.
062200 905-EXIT.
062300     EXIT.
062400*
062500 910-DUMP-COM-STATS.
062600     PERFORM 915-DUMP-ONE-COM-FIELD THRU 915-EXIT
062700             VARYING WS-COM-STAT-IDX FROM 1 BY 1
062800             UNTIL WS-COM-STAT-IDX > 14.
062900 910-EXIT.
063000     EXIT.
063100*
063200 915-DUMP-ONE-COM-FIELD.
063300     MOVE SPACES TO LOG-REC.
063400     MOVE "RIPSCOM STAT FIELD" TO LOG-REC(1:18).
063500     MOVE WS-COM-STAT-IDX TO WS-EDIT-NUM.
063600     MOVE WS-EDIT-NUM TO LOG-REC(20:7).
063700     MOVE WS-COM-STATS-ENTRY(WS-COM-STAT-IDX) TO WS-EDIT-NUM.
063800     MOVE WS-EDIT-NUM TO LOG-REC(29:7).
063900     WRITE LOG-REC.
064000 915-EXIT.
064100     EXIT.
064200*
064300 920-DUMP-GLOBAL-TOTALS.
064400     PERFORM 925-DUMP-ONE-GLOBAL-FIELD THRU 925-EXIT
064500             VARYING GT-IDX FROM 1 BY 1 UNTIL GT-IDX > 8.
064600 920-EXIT.
064700     EXIT.
064800*
064900 925-DUMP-ONE-GLOBAL-FIELD.
065000     MOVE SPACES TO LOG-REC.
065100     MOVE "GLOBAL TOTAL FIELD" TO LOG-REC(1:18).
065200     MOVE GT-IDX TO WS-EDIT-NUM.
065300     MOVE WS-EDIT-NUM TO LOG-REC(20:7).
065400     MOVE GT-TOTALS-ENTRY(GT-IDX) TO WS-EDIT-NUM.
065500     MOVE WS-EDIT-NUM TO LOG-REC(29:7).
065600     WRITE LOG-REC.
065900 925-EXIT.
066000     EXIT.
066100*
066200 195-SET-BATCH-RESULT.
066300     IF GT-ARCHIVOS-EXITOSOS > ZERO
066400         SET WS-BATCH-SUCCESSFUL TO TRUE.
066500 195-EXIT.
066600     EXIT.
066700*
066800 940-CLOSE-FILES.
066900     CLOSE CTLFILE.
067000     CLOSE RPTFILE.
067100     CLOSE LOGFILE.
067200 940-EXIT.
067300     EXIT.
067400*
067500 950-WRITE-ABEND-TRACE.
067600     DISPLAY "RIPSDRV ABEND TRACE - PARAGRAPH: " PARA-NAME.
067700     DISPLAY "RIPSDRV ABEND TRACE - REASON:    " ABEND-REASON.
067800     MOVE ABEND-REC TO LOG-REC(1:80).
067900     WRITE LOG-REC.
068000 950-EXIT.
068100     EXIT.
