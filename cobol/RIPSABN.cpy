000100******************************************************************
000200*    RIPSABN  --  ABEND / DIAGNOSTIC TRACE RECORD                 73ABN01
000300*                                                                   73ABN01
000400*    CARRIES THE NAME OF THE PARAGRAPH IN CONTROL AT THE TIME OF  73ABN01
000500*    AN ABNORMAL CONDITION, PLUS AN EXPECTED/ACTUAL PAIR FOR      73ABN01
000600*    BALANCE AND FILE-STATUS MISMATCHES.  WRITTEN TO SYSOUT       73ABN01
000700*    BEFORE THE JOB FORCES A ZERO-DIVIDE ABEND.                   73ABN01
000800*                                                                   73ABN01
000900*    HISTORY                                                       73ABN01
001000*    03/14/94  RBG  ORIGINAL                                       73ABN01
001100*    11/02/99  LMT  TKT H-4471 REUSED FOR RIPS BATCH PROGRAMS      73ABN01
001200******************************************************************
001300 01  ABEND-REC.
001400     05  PARA-NAME                   PIC X(30).
001500     05  ABEND-REASON                PIC X(50).
001600     05  EXPECTED-VAL                PIC X(10).
001700     05  ACTUAL-VAL                  PIC X(10).
001800     05  FILLER                      PIC X(30).
