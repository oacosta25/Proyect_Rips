000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RIPSCOM.
000300 AUTHOR. LINDA M. TORRES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/02/99.
000600 DATE-COMPILED. 11/02/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.                                                       *
001100*                                                                *
001200*    RIPSCOM - RIPS DIAGNOSTIC-COMPLETION RULE ENGINE            *
001300*                                                                *
001400*    CALLED TWICE PER RUN BY RIPSDRV:                            *
001500*      LK-COM-FUNCTION = "L" - LOAD THE DIAGNOSIS REFERENCE      *
001600*           TABLE (REFFILE) AND THE RELATED-DIAGNOSIS DELETE-    *
001700*           CODE TABLE (DELFILE, OPTIONAL) ONCE FOR THE WHOLE    *
001800*           RUN.                                                 *
001900*      LK-COM-FUNCTION = "P" - PROCESS ONE CLAIM FILE PAIR       *
002000*           (USRFILE/SVCFILE), WRITE BACKUP COPIES BEFORE ANY    *
002100*           FIELD IS TOUCHED, APPLY THE USER-LEVEL AND SERVICE-  *
002200*           LEVEL CORRECTION RULES, WRITE THE CORRECTED RECORDS  *
002300*           TO USROUT/SVCOUT, AND RETURN PER-FILE COUNTERS.      *
002400*                                                                *
002500*    THE REFERENCE TABLE AND DELETE TABLE ARE HELD IN WORKING    *
002600*    STORAGE ACROSS CALLS (THIS PROGRAM IS NOT RE-ENTRANT) SO    *
002700*    THEY NEED BE LOADED ONLY ONCE NO MATTER HOW MANY CLAIM      *
002800*    FILES RIPSDRV FEEDS THROUGH "P" CALLS.                      *
002900*                                                                *
003000*****************************************************************
003100*    CHANGE LOG                                                 *
003200*****************************************************************
003300*    11/02/99  LMT  TKT H-4471 ORIGINAL - RIPS DIAGNOSTIC        *
003400*                   COMPLETION PROJECT.  STRUCTURED ON THE       *
003500*                   DAILY-UPDATE SINGLE-FILE READ/REWRITE/       *
003600*                   TABLE-LOOKUP SHAPE, WITH THE TWO-FILE        *
003700*                   MATCHING IDEA BORROWED FROM THE PATIENT/     *
003800*                   TREATMENT LISTING JOB FOR THE USER-TO-       *
003900*                   SERVICE JOIN.                                *
004000*    01/18/00  LMT  Y2K REVIEW - US-FECHA-CARGA NOT READ OR      *
004100*                   WRITTEN BY THIS PROGRAM, NO CHANGE NEEDED,   *
004200*                   SIGNED OFF.                                  *
004300*    08/22/02  JFO  TKT H-4960 ADDED DELFILE / DEL-TABLE AND     *
004400*                   RULE S2 (RELATED-DIAGNOSIS DELETION);        *
004500*                   DELFILE IS OPTIONAL, MISSING FILE SIMPLY     *
004600*                   SKIPS THE RULE.                              *
004700*    06/09/03  JFO  TKT H-5120 ADDED RULES S8/S9 (MEDICATION     *
004800*                   TYPE, MODALIDAD) FOR THE OTROSSERVICIOS      *
004900*                   LIST; SPLIT THE SERVICE EDIT PARAGRAPHS BY   *
005000*                   LIST TYPE (CONSULTA/PROCEDIMIENTO/MEDIC-     *
005100*                   AMENTO VS. OTROSERVICIO).                    *
005200*    09/30/04  JFO  TKT H-5284 ALL TABLE SEARCHES RECODED WITH   *
005300*                   THE SEARCH VERB AND INDEXED OCCURS TABLES;   *
005400*                   DROPPED THE OLD PERFORM-VARYING LINEAR SCAN. *
005500*    04/11/07  JFO  TKT H-6118 RULE S4 FALLBACK NOW BLANKS       *
005600*                   CODDIAGNOSTICOPRINCIPAL AND LOGS A WARNING   *
005700*                   WHEN NO REFERENCE ROW IS FOUND, IN PLACE OF  *
005800*                   LEAVING THE STALE INBOUND VALUE ON THE       *
005900*                   RECORD.                                      *
006000*****************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT REFFILE ASSIGN TO UT-S-RIPSREF
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS REF-STATUS.
007300     SELECT DELFILE ASSIGN TO UT-S-RIPSDEL
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS DEL-STATUS.
007600     SELECT USRFILE ASSIGN TO DYNAMIC WS-USR-IN-FILENAME
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS USR-STATUS.
007900     SELECT SVCFILE ASSIGN TO DYNAMIC WS-SVC-IN-FILENAME
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS SVC-STATUS.
008200     SELECT USROUT ASSIGN TO DYNAMIC WS-USR-OUT-FILENAME
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS USROUT-STATUS.
008500     SELECT SVCOUT ASSIGN TO DYNAMIC WS-SVC-OUT-FILENAME
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS SVCOUT-STATUS.
008800     SELECT USRBKUP ASSIGN TO DYNAMIC WS-USR-BKUP-FILENAME
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS USRBKUP-STATUS.
009100     SELECT SVCBKUP ASSIGN TO DYNAMIC WS-SVC-BKUP-FILENAME
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS SVCBKUP-STATUS.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  REFFILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 39 CHARACTERS.
010200 01  REFFILE-REC.
010300     05  RF-TIPO-DOC                 PIC X(02).
010400     05  RF-NUM-DOC                  PIC X(15).
010500     05  RF-COD-DIAG                 PIC X(04).
010600     05  RF-TIPO-DOC-PROF            PIC X(02).
010700     05  RF-NUM-DOC-PROF             PIC X(15).
010800     05  FILLER                      PIC X(01).
010900*
011000 FD  DELFILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 20 CHARACTERS.
011400 01  DELFILE-REC.
011500     05  DF-CODIGO                   PIC X(04).
011600     05  FILLER                      PIC X(16).
011700*
011800 FD  USRFILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100     COPY RIPSUSR.
012200*
012300 FD  SVCFILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600     COPY RIPSSVC.
012700*
012800 FD  USROUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 54 CHARACTERS.
013200 01  USROUT-REC.
013300     05  USROUT-DATA                 PIC X(53).
013400     05  FILLER                      PIC X(01).
013500*
013600 FD  SVCOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 98 CHARACTERS.
014000 01  SVCOUT-REC.
014100     05  SVCOUT-DATA                 PIC X(97).
014200     05  FILLER                      PIC X(01).
014300*
014400 FD  USRBKUP
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 54 CHARACTERS.
014800 01  USRBKUP-REC.
014900     05  USRBKUP-DATA                PIC X(53).
015000     05  FILLER                      PIC X(01).
015100*
015200 FD  SVCBKUP
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 98 CHARACTERS.
015600 01  SVCBKUP-REC.
015700     05  SVCBKUP-DATA                PIC X(97).
015800     05  FILLER                      PIC X(01).
015900*
016000 WORKING-STORAGE SECTION.
016100*
016200 01  FILE-STATUS-CODES.
016300     05  REF-STATUS                  PIC X(02).
016400         88  REF-OK                  VALUE "00".
016500         88  REF-EOF                 VALUE "10".
016600     05  DEL-STATUS                  PIC X(02).
016700         88  DEL-OK                  VALUE "00".
016800         88  DEL-EOF                 VALUE "10".
016900     05  USR-STATUS                  PIC X(02).
017000         88  USR-OK                  VALUE "00".
017100         88  USR-EOF                 VALUE "10".
017200     05  SVC-STATUS                  PIC X(02).
017300         88  SVC-OK                  VALUE "00".
017400         88  SVC-EOF                 VALUE "10".
017500     05  USROUT-STATUS               PIC X(02).
017600         88  USROUT-OK               VALUE "00".
017700     05  SVCOUT-STATUS               PIC X(02).
017800         88  SVCOUT-OK               VALUE "00".
017900     05  USRBKUP-STATUS              PIC X(02).
018000         88  USRBKUP-OK              VALUE "00".
018100     05  SVCBKUP-STATUS              PIC X(02).
018200         88  SVCBKUP-OK              VALUE "00".
018300*
018400 01  WS-DYNAMIC-FILENAMES.
018500     05  WS-USR-IN-FILENAME          PIC X(40).
018600     05  WS-SVC-IN-FILENAME          PIC X(40).
018700     05  WS-USR-OUT-FILENAME         PIC X(40).
018800     05  WS-SVC-OUT-FILENAME         PIC X(40).
018900     05  WS-USR-BKUP-FILENAME        PIC X(40).
019000     05  WS-SVC-BKUP-FILENAME        PIC X(40).
019100*
019200 77  MORE-REF-SW                     PIC X(01) VALUE "Y".
019300     88  NO-MORE-REF                 VALUE "N".
019400 77  MORE-DEL-SW                     PIC X(01) VALUE "Y".
019500     88  NO-MORE-DEL                 VALUE "N".
019600 77  MORE-USR-SW                     PIC X(01) VALUE "Y".
019700     88  NO-MORE-USR                 VALUE "N".
019800 77  MORE-SVC-SW                     PIC X(01) VALUE "Y".
019900     88  NO-MORE-SVC                 VALUE "N".
020000*
020100 01  WS-SWITCHES.
020200     05  REF-FOUND-SW                PIC X(01) VALUE "N".
020300         88  REF-ENTRY-FOUND         VALUE "Y".
020400     05  WS-DEL-FOUND-SW             PIC X(01) VALUE "N".
020500         88  WS-DEL-CODE-FOUND       VALUE "Y".
020600     05  FILLER                      PIC X(08).
020700*
020800 01  WS-EMPTY-TEST-AREA.
020900     05  WS-EMP-REC.
021000         10  WS-EMP-FUNCTION         PIC X(01).
021100         10  WS-EMP-INPUT            PIC X(20).
021200         10  WS-EMP-OUTPUT           PIC X(20).
021300         10  WS-EMP-RESULT           PIC X(01).
021400             88  WS-EMP-IS-EMPTY     VALUE "Y".
021500     05  WS-UPPER-CHECK              PIC X(20).
021600*
021700 01  WS-DIGITS-AREA.
021800     05  WS-DIGITS-INPUT             PIC X(20).
021900     05  WS-DIGITS-RESULT            PIC X(20).
022000     05  WS-DIGITS-LENGTH            PIC S9(04) COMP.
022100*
022200 01  WS-REF-KEY-BUILD.
022300     05  WS-REF-TIPO-DOC-T           PIC X(02).
022400     05  WS-REF-NUM-DOC-D            PIC X(15).
022500*
022600 01  WS-ORIG-USER-KEY-HOLD.
022700     05  WS-ORIG-TIPO-DOC            PIC X(02).
022800     05  WS-ORIG-NUM-DOC             PIC X(15).
022900*
023000 01  WS-SVC-JOIN-KEY-HOLD.
023100     05  WS-SJK-KEY.
023200         10  WS-SJK-TIPO-DOC         PIC X(02).
023300         10  WS-SJK-NUM-DOC          PIC X(15).
023400     05  WS-SJK-KEY-X REDEFINES WS-SJK-KEY
023500                                     PIC X(17).
023600*
023700 01  WS-CURRENT-REF-HOLD.
023800     05  WS-CURR-REF-FLAG            PIC X(01).
023900         88  WS-CURR-REF-HAS-REF     VALUE "Y".
024000     05  WS-CURR-COD-DIAG            PIC X(04).
024100     05  WS-CURR-TIPO-DOC-PROF       PIC X(02).
024200     05  WS-CURR-NUM-DOC-PROF        PIC X(15).
024300*
024400 01  WS-USER-REF-TABLE.
024500     05  WS-USER-REF-COUNT           PIC 9(05) COMP.
024600     05  WS-URF-ENTRY OCCURS 1 TO 5000 TIMES
024700             DEPENDING ON WS-USER-REF-COUNT
024800             INDEXED BY WS-URF-IDX.
024900         10  WS-URF-KEY.
025000             15  WS-URF-TIPO-DOC     PIC X(02).
025100             15  WS-URF-NUM-DOC      PIC X(15).
025200         10  WS-URF-KEY-X REDEFINES WS-URF-KEY
025300                                     PIC X(17).
025400         10  WS-URF-FOUND-FLAG       PIC X(01).
025500             88  WS-URF-HAS-REF      VALUE "Y".
025600         10  WS-URF-COD-DIAG         PIC X(04).
025700         10  WS-URF-TIPO-DOC-PROF    PIC X(02).
025800         10  WS-URF-NUM-DOC-PROF     PIC X(15).
025900*
026000     COPY RIPSREF.
026100     COPY RIPSDEL.
026200     COPY RIPSABN.
026300*
026400 LINKAGE SECTION.
026500 01  LK-COM-REC.
026600     05  LK-COM-FUNCTION             PIC X(01).
026700         88  LK-COM-LOAD-TABLES      VALUE "L".
026800         88  LK-COM-PROCESS-FILE     VALUE "P".
026900     05  LK-COM-USR-IN-FILENAME      PIC X(40).
027000     05  LK-COM-SVC-IN-FILENAME      PIC X(40).
027100     05  LK-COM-USR-OUT-FILENAME     PIC X(40).
027200     05  LK-COM-SVC-OUT-FILENAME     PIC X(40).
027300     05  LK-COM-USR-BKUP-FILENAME    PIC X(40).
027400     05  LK-COM-SVC-BKUP-FILENAME    PIC X(40).
027500     05  LK-COM-STATUS               PIC X(01).
027600         88  LK-COM-OK               VALUE "Y".
027700         88  LK-COM-FAILED           VALUE "N".
027800     05  LK-COM-ERROR-MSG            PIC X(60).
027900     05  LK-COM-STATS.
028000         10  LK-COM-USUARIOS-PROCESADOS      PIC 9(07) COMP.
028100         10  LK-COM-REGISTROS-PROCESADOS     PIC 9(07) COMP.
028200         10  LK-COM-CAMBIOS-REALIZADOS       PIC 9(07) COMP.
028300         10  LK-COM-DIAG-ENCONTRADOS         PIC 9(07) COMP.
028400         10  LK-COM-CAMBIOS-DIAG-RELAC       PIC 9(07) COMP.
028500         10  LK-COM-CAMBIOS-FINALIDAD        PIC 9(07) COMP.
028600         10  LK-COM-CAMBIOS-TIPO-DOCUMENTO   PIC 9(07) COMP.
028700         10  LK-COM-CAMBIOS-TIPO-MEDIC       PIC 9(07) COMP.
028800         10  LK-COM-CAMBIOS-MODALIDAD-GRUPO  PIC 9(07) COMP.
028900         10  LK-COM-CAMBIOS-PAIS-RESIDENCIA  PIC 9(07) COMP.
029000         10  LK-COM-CAMBIOS-TIPO-DOC-PROF    PIC 9(07) COMP.
029100         10  LK-COM-CAMBIOS-NUM-DOC-PROF     PIC 9(07) COMP.
029200         10  LK-COM-CAMBIOS-COD-CONSULTA     PIC 9(07) COMP.
029300         10  LK-COM-CAMBIOS-TIPO-DIAG-PPAL   PIC 9(07) COMP.
029400     05  LK-COM-STATS-TBL REDEFINES LK-COM-STATS
029500             OCCURS 14 TIMES
029600             INDEXED BY LK-COM-STAT-IDX
029700                                     PIC 9(07) COMP.
029800*
029900 PROCEDURE DIVISION USING LK-COM-REC.
030000*
030100 000-HOUSEKEEPING.
030200     MOVE "Y" TO LK-COM-STATUS.
030300     MOVE SPACES TO LK-COM-ERROR-MSG.
030400     MOVE LK-COM-USR-IN-FILENAME TO WS-USR-IN-FILENAME.
030500     MOVE LK-COM-SVC-IN-FILENAME TO WS-SVC-IN-FILENAME.
030600     MOVE LK-COM-USR-OUT-FILENAME TO WS-USR-OUT-FILENAME.
030700     MOVE LK-COM-SVC-OUT-FILENAME TO WS-SVC-OUT-FILENAME.
030800     MOVE LK-COM-USR-BKUP-FILENAME TO WS-USR-BKUP-FILENAME.
030900     MOVE LK-COM-SVC-BKUP-FILENAME TO WS-SVC-BKUP-FILENAME.
031000     IF LK-COM-PROCESS-FILE
031100         INITIALIZE LK-COM-STATS
031200         MOVE ZERO TO WS-USER-REF-COUNT
031300     END-IF.
031400 000-EXIT.
031500     EXIT.
031600*
031700     IF LK-COM-LOAD-TABLES
031800         PERFORM 200-LOAD-REF-TABLE THRU 200-EXIT
031900         PERFORM 250-LOAD-DEL-TABLE THRU 250-EXIT
032000     ELSE
032100         PERFORM 500-OPEN-CLAIM-FILES THRU 500-EXIT
032200         IF LK-COM-OK
032300             PERFORM 300-PROCESS-USERS THRU 300-EXIT
032400         END-IF
032500         IF LK-COM-OK
032600             PERFORM 400-PROCESS-SERVICES THRU 400-EXIT
032700         END-IF
032800         PERFORM 600-CLOSE-CLAIM-FILES THRU 600-EXIT
032900     END-IF.
033000     GOBACK.
033100*
033200 200-LOAD-REF-TABLE.
033300     OPEN INPUT REFFILE.
033400     IF NOT REF-OK
033600         STRING "CANNOT OPEN REFERENCE FILE - STATUS "
033700             REF-STATUS DELIMITED BY SIZE INTO LK-COM-ERROR-MSG
033800         MOVE "N" TO LK-COM-STATUS
033900         GO TO 200-EXIT.
034000     MOVE ZERO TO REF-TABLE-COUNT.
034100     MOVE "Y" TO MORE-REF-SW.
034200     PERFORM 210-READ-ONE-REF-REC THRU 210-EXIT
034300             UNTIL NO-MORE-REF.
034400     CLOSE REFFILE.
034500 200-EXIT.
034600     EXIT.
034700*
034800 210-READ-ONE-REF-REC.
034900     READ REFFILE
035000         AT END
035100             MOVE "N" TO MORE-REF-SW
035200         NOT AT END
035300             MOVE REFFILE-REC TO DR-RECORD
035400             PERFORM 215-STORE-ONE-REF-ROW THRU 215-EXIT
035500     END-READ.
035600 210-EXIT.
035700     EXIT.
035800*
035900 215-STORE-ONE-REF-ROW.
036000     MOVE SPACES TO WS-EMP-REC.
036100     MOVE "E" TO WS-EMP-FUNCTION.
036200     MOVE DR-TIPO-DOC TO WS-EMP-INPUT.
036300     CALL "RIPSEMP" USING WS-EMP-REC.
036400     IF WS-EMP-IS-EMPTY
036500         GO TO 215-EXIT.
036600     MOVE WS-EMP-OUTPUT(1:2) TO WS-REF-TIPO-DOC-T.
036700     INSPECT WS-REF-TIPO-DOC-T CONVERTING
036800             "abcdefghijklmnopqrstuvwxyz" TO
036900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037000     MOVE SPACES TO WS-DIGITS-INPUT.
037100     MOVE DR-NUM-DOC TO WS-DIGITS-INPUT.
037200     CALL "RIPSDIG" USING WS-DIGITS-INPUT, WS-DIGITS-RESULT,
037300             WS-DIGITS-LENGTH.
037400     IF WS-DIGITS-LENGTH = ZERO
037500         GO TO 215-EXIT.
037600     MOVE SPACES TO WS-REF-NUM-DOC-D.
037700     MOVE WS-DIGITS-RESULT(1:15) TO WS-REF-NUM-DOC-D.
037800     PERFORM 220-FIND-OR-ADD-REF-ROW THRU 220-EXIT.
037900 215-EXIT.
038000     EXIT.
038100*
038200 220-FIND-OR-ADD-REF-ROW.
038300     MOVE "N" TO REF-FOUND-SW.
038400     IF REF-TABLE-COUNT > ZERO
038500         SEARCH REF-ENTRY VARYING REF-IDX
038600             AT END NEXT SENTENCE
038700             WHEN REF-TIPO-DOC(REF-IDX) = WS-REF-TIPO-DOC-T
038800              AND REF-NUM-DOC(REF-IDX) = WS-REF-NUM-DOC-D
038900                 MOVE "Y" TO REF-FOUND-SW
039000         END-SEARCH
039100     END-IF.
039200     IF NOT REF-ENTRY-FOUND
039300         IF REF-TABLE-COUNT < 20000
039400             ADD 1 TO REF-TABLE-COUNT
039500             SET REF-IDX TO REF-TABLE-COUNT
039600         ELSE
039700             GO TO 220-EXIT
039800         END-IF
039900     END-IF.
040000     MOVE WS-REF-TIPO-DOC-T TO REF-TIPO-DOC(REF-IDX).
040100     MOVE WS-REF-NUM-DOC-D TO REF-NUM-DOC(REF-IDX).
040200     MOVE DR-COD-DIAG TO REF-COD-DIAG(REF-IDX).
040300     MOVE DR-TIPO-DOC-PROF TO REF-TIPO-DOC-PROF(REF-IDX).
040400     MOVE DR-NUM-DOC-PROF TO REF-NUM-DOC-PROF(REF-IDX).
040500 220-EXIT.
040600     EXIT.
040700*
040800 250-LOAD-DEL-TABLE.
040900     MOVE ZERO TO DEL-TABLE-COUNT.
041000     OPEN INPUT DELFILE.
041100     IF DEL-OK
041200         MOVE "Y" TO MORE-DEL-SW
041300         PERFORM 260-READ-ONE-DEL-REC THRU 260-EXIT
041400                 UNTIL NO-MORE-DEL
041500         CLOSE DELFILE
041600     END-IF.
041700 250-EXIT.
041800     EXIT.
041900*
042000 260-READ-ONE-DEL-REC.
042100     READ DELFILE
042200         AT END
042300             MOVE "N" TO MORE-DEL-SW
042400         NOT AT END
042500             MOVE DELFILE-REC TO DC-RECORD
042600             PERFORM 265-STORE-ONE-DEL-ROW THRU 265-EXIT
042700     END-READ.
042800 260-EXIT.
042900     EXIT.
043000*
043100 265-STORE-ONE-DEL-ROW.
043200     MOVE SPACES TO WS-EMP-REC.
043300     MOVE "E" TO WS-EMP-FUNCTION.
043400     MOVE DC-CODIGO TO WS-EMP-INPUT.
043500     CALL "RIPSEMP" USING WS-EMP-REC.
043600     IF WS-EMP-IS-EMPTY
043700         GO TO 265-EXIT.
043800     IF WS-EMP-OUTPUT(1:7) = "Codigos"
043900         GO TO 265-EXIT.
044000     IF DEL-TABLE-COUNT < 2000
044100         ADD 1 TO DEL-TABLE-COUNT
044200         MOVE WS-EMP-OUTPUT(1:4) TO DEL-CODIGO(DEL-TABLE-COUNT)
044300     END-IF.
044400 265-EXIT.
044500     EXIT.
044600*
044700 300-PROCESS-USERS.
044800     MOVE "Y" TO MORE-USR-SW.
044900     PERFORM 302-READ-ONE-USER THRU 302-EXIT
045000             UNTIL NO-MORE-USR.
045100 300-EXIT.
045200     EXIT.
045300*
045400 302-READ-ONE-USER.
045500     READ USRFILE
045600         AT END
045700             MOVE "N" TO MORE-USR-SW
045800         NOT AT END
045900             PERFORM 305-HANDLE-ONE-USER THRU 305-EXIT
046000     END-READ.
046100 302-EXIT.
046200     EXIT.
046300*
046400 305-HANDLE-ONE-USER.
046500     WRITE USRBKUP-REC FROM RIPS-USER-REC.
046600     MOVE US-TIPO-DOC TO WS-ORIG-TIPO-DOC.
046700     MOVE US-NUM-DOC TO WS-ORIG-NUM-DOC.
046800     PERFORM 310-EDIT-TIPO-DOC THRU 310-EXIT.
046900     PERFORM 320-EDIT-PAIS-RES THRU 320-EXIT.
047000     PERFORM 330-EDIT-PAIS-ORIG THRU 330-EXIT.
047100     PERFORM 307-LOOKUP-REF-ENTRY THRU 307-EXIT.
047200     ADD 1 TO LK-COM-USUARIOS-PROCESADOS.
047300     PERFORM 700-WRITE-USER-OUT THRU 700-EXIT.
047400 305-EXIT.
047500     EXIT.
047600*
047700 307-LOOKUP-REF-ENTRY.
047800     MOVE SPACES TO WS-EMP-REC.
047900     MOVE "T" TO WS-EMP-FUNCTION.
048000     MOVE WS-ORIG-TIPO-DOC TO WS-EMP-INPUT.
048100     CALL "RIPSEMP" USING WS-EMP-REC.
048200     MOVE WS-EMP-OUTPUT(1:2) TO WS-REF-TIPO-DOC-T.
048300     INSPECT WS-REF-TIPO-DOC-T CONVERTING
048400             "abcdefghijklmnopqrstuvwxyz" TO
048500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048600     MOVE SPACES TO WS-DIGITS-INPUT.
048700     MOVE WS-ORIG-NUM-DOC TO WS-DIGITS-INPUT.
048800     CALL "RIPSDIG" USING WS-DIGITS-INPUT, WS-DIGITS-RESULT,
048900             WS-DIGITS-LENGTH.
049000     MOVE SPACES TO WS-REF-NUM-DOC-D.
049100     IF WS-DIGITS-LENGTH > ZERO
049200         MOVE WS-DIGITS-RESULT(1:15) TO WS-REF-NUM-DOC-D
049300     END-IF.
049400     MOVE "N" TO REF-FOUND-SW.
049500     IF REF-TABLE-COUNT > ZERO
049600         SEARCH REF-ENTRY VARYING REF-IDX
049700             AT END NEXT SENTENCE
049800             WHEN REF-TIPO-DOC(REF-IDX) = WS-REF-TIPO-DOC-T
049900              AND REF-NUM-DOC(REF-IDX) = WS-REF-NUM-DOC-D
050000                 MOVE "Y" TO REF-FOUND-SW
050100         END-SEARCH
050200     END-IF.
050300     PERFORM 308-STORE-USER-REF-ENTRY THRU 308-EXIT.
050400 307-EXIT.
050500     EXIT.
050600*
050700 308-STORE-USER-REF-ENTRY.
050800     IF WS-USER-REF-COUNT >= 5000
050900         GO TO 308-EXIT.
051000     ADD 1 TO WS-USER-REF-COUNT.
051100     SET WS-URF-IDX TO WS-USER-REF-COUNT.
051200     MOVE WS-ORIG-TIPO-DOC TO WS-URF-TIPO-DOC(WS-URF-IDX).
051300     MOVE WS-ORIG-NUM-DOC TO WS-URF-NUM-DOC(WS-URF-IDX).
051400     IF REF-ENTRY-FOUND
051500         MOVE "Y" TO WS-URF-FOUND-FLAG(WS-URF-IDX)
051600         MOVE REF-COD-DIAG(REF-IDX) TO
051700                 WS-URF-COD-DIAG(WS-URF-IDX)
051800         MOVE REF-TIPO-DOC-PROF(REF-IDX) TO
051900                 WS-URF-TIPO-DOC-PROF(WS-URF-IDX)
052000         MOVE REF-NUM-DOC-PROF(REF-IDX) TO
052100                 WS-URF-NUM-DOC-PROF(WS-URF-IDX)
052200     ELSE
052300         MOVE "N" TO WS-URF-FOUND-FLAG(WS-URF-IDX)
052400         MOVE SPACES TO WS-URF-COD-DIAG(WS-URF-IDX)
052500         MOVE SPACES TO WS-URF-TIPO-DOC-PROF(WS-URF-IDX)
052600         MOVE SPACES TO WS-URF-NUM-DOC-PROF(WS-URF-IDX)
052700     END-IF.
052800 308-EXIT.
052900     EXIT.
053000*
053100 310-EDIT-TIPO-DOC.
053200     MOVE SPACES TO WS-EMP-REC.
053300     MOVE "E" TO WS-EMP-FUNCTION.
053400     MOVE US-TIPO-DOC TO WS-EMP-INPUT.
053500     CALL "RIPSEMP" USING WS-EMP-REC.
053600     MOVE WS-EMP-OUTPUT TO WS-UPPER-CHECK.
053700     INSPECT WS-UPPER-CHECK CONVERTING
053800             "abcdefghijklmnopqrstuvwxyz" TO
053900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054000     IF WS-EMP-IS-EMPTY OR WS-UPPER-CHECK = "00"
054100                         OR WS-UPPER-CHECK = "NI"
054200         MOVE "CC" TO US-TIPO-DOC
054300         ADD 1 TO LK-COM-CAMBIOS-TIPO-DOCUMENTO
054400     END-IF.
054500 310-EXIT.
054600     EXIT.
054700*
054800 320-EDIT-PAIS-RES.
054900     MOVE SPACES TO WS-EMP-REC.
055000     MOVE "E" TO WS-EMP-FUNCTION.
055100     MOVE US-COD-PAIS-RES TO WS-EMP-INPUT.
055200     CALL "RIPSEMP" USING WS-EMP-REC.
055300     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "00"
055400         MOVE "170" TO US-COD-PAIS-RES
055500         ADD 1 TO LK-COM-CAMBIOS-PAIS-RESIDENCIA
055600     END-IF.
055700 320-EXIT.
055800     EXIT.
055900*
056000 330-EDIT-PAIS-ORIG.
056100     IF US-SIN-PAIS-ORIGEN
056200         GO TO 330-EXIT.
056300     MOVE SPACES TO WS-EMP-REC.
056400     MOVE "T" TO WS-EMP-FUNCTION.
056500     MOVE US-COD-PAIS-ORIG TO WS-EMP-INPUT.
056600     CALL "RIPSEMP" USING WS-EMP-REC.
056700     IF WS-EMP-OUTPUT NOT = "170" AND WS-EMP-OUTPUT NOT = SPACES
056800         MOVE "170" TO US-COD-PAIS-ORIG
056900         ADD 1 TO LK-COM-CAMBIOS-PAIS-RESIDENCIA
057000     END-IF.
057100 330-EXIT.
057200     EXIT.
057300*
057400 400-PROCESS-SERVICES.
057500     MOVE "Y" TO MORE-SVC-SW.
057600     PERFORM 402-READ-ONE-SERVICE THRU 402-EXIT
057700             UNTIL NO-MORE-SVC.
057800 400-EXIT.
057900     EXIT.
058000*
058100 402-READ-ONE-SERVICE.
058200     READ SVCFILE
058300         AT END
058400             MOVE "N" TO MORE-SVC-SW
058500         NOT AT END
058600             PERFORM 405-HANDLE-ONE-SERVICE THRU 405-EXIT
058700     END-READ.
058800 402-EXIT.
058900     EXIT.
059000*
059100 405-HANDLE-ONE-SERVICE.
059200     WRITE SVCBKUP-REC FROM RIPS-SERVICE-REC.
059300     PERFORM 407-LOOKUP-USER-REF THRU 407-EXIT.
059400     PERFORM 410-EDIT-COD-CONSULTA THRU 410-EXIT.
059500     PERFORM 420-EDIT-DIAG-RELACIONADO THRU 420-EXIT.
059600     IF NOT SV-ES-OTRO-SERVICIO
059700         PERFORM 430-EDIT-FINALIDAD THRU 430-EXIT
059800     END-IF.
059900     PERFORM 440-EDIT-DIAG-PRINCIPAL THRU 440-EXIT.
060000     PERFORM 450-EDIT-TIPO-DIAG-PPAL THRU 450-EXIT.
060100     IF NOT SV-ES-OTRO-SERVICIO
060200         PERFORM 460-EDIT-TIPO-DOC-PROF THRU 460-EXIT
060300         PERFORM 470-EDIT-NUM-DOC-PROF THRU 470-EXIT
060400     ELSE
060500         PERFORM 480-EDIT-TIPO-MEDICAMENTO THRU 480-EXIT
060600         PERFORM 490-EDIT-MODALIDAD THRU 490-EXIT
060700     END-IF.
060800     ADD 1 TO LK-COM-REGISTROS-PROCESADOS.
060900     PERFORM 710-WRITE-SERVICE-OUT THRU 710-EXIT.
061000 405-EXIT.
061100     EXIT.
061200*
061300 407-LOOKUP-USER-REF.
061400     MOVE SV-USER-TIPO-DOC TO WS-SJK-TIPO-DOC.
061500     MOVE SV-USER-NUM-DOC TO WS-SJK-NUM-DOC.
061600     MOVE "N" TO WS-CURR-REF-FLAG.
061700     MOVE SPACES TO WS-CURR-COD-DIAG.
061800     MOVE SPACES TO WS-CURR-TIPO-DOC-PROF.
061900     MOVE SPACES TO WS-CURR-NUM-DOC-PROF.
062000     IF WS-USER-REF-COUNT > ZERO
062100         SEARCH WS-URF-ENTRY VARYING WS-URF-IDX
062200             AT END NEXT SENTENCE
062300             WHEN WS-URF-KEY-X(WS-URF-IDX) = WS-SJK-KEY-X
062400                 MOVE WS-URF-FOUND-FLAG(WS-URF-IDX) TO
062500                         WS-CURR-REF-FLAG
062600                 MOVE WS-URF-COD-DIAG(WS-URF-IDX) TO
062700                         WS-CURR-COD-DIAG
062800                 MOVE WS-URF-TIPO-DOC-PROF(WS-URF-IDX) TO
062900                         WS-CURR-TIPO-DOC-PROF
063000                 MOVE WS-URF-NUM-DOC-PROF(WS-URF-IDX) TO
063100                         WS-CURR-NUM-DOC-PROF
063200         END-SEARCH
063300     END-IF.
063400 407-EXIT.
063500     EXIT.
063600*
063700 410-EDIT-COD-CONSULTA.
063800     IF NOT SV-CONSULTA-PRESENTE
063900         GO TO 410-EXIT.
064000     MOVE SPACES TO WS-DIGITS-INPUT.
064100     MOVE SV-COD-CONSULTA TO WS-DIGITS-INPUT.
064200     CALL "RIPSDIG" USING WS-DIGITS-INPUT, WS-DIGITS-RESULT,
064300             WS-DIGITS-LENGTH.
064400     IF WS-DIGITS-LENGTH > ZERO
064500      AND WS-DIGITS-RESULT(1:10) NOT = SV-COD-CONSULTA
064600         MOVE WS-DIGITS-RESULT(1:10) TO SV-COD-CONSULTA
064700         ADD 1 TO LK-COM-CAMBIOS-COD-CONSULTA
064800     END-IF.
064900 410-EXIT.
065000     EXIT.
065100*
065200 420-EDIT-DIAG-RELACIONADO.
065300     IF DEL-TABLE-COUNT = ZERO
065400         GO TO 420-EXIT.
065500     IF SV-DIAG-REL1-PRESENTE
065600         PERFORM 422-CHECK-REL1-DELETE THRU 422-EXIT
065700     END-IF.
065800     IF SV-DIAG-REL2-PRESENTE
065900         PERFORM 424-CHECK-REL2-DELETE THRU 424-EXIT
066000     END-IF.
066100 420-EXIT.
066200     EXIT.
066300*
066400 422-CHECK-REL1-DELETE.
066500     MOVE SPACES TO WS-EMP-REC.
066600     MOVE "T" TO WS-EMP-FUNCTION.
066700     MOVE SV-COD-DIAG-REL1 TO WS-EMP-INPUT.
066800     CALL "RIPSEMP" USING WS-EMP-REC.
066900     IF WS-EMP-OUTPUT = SPACES
067000         GO TO 422-EXIT.
067100     MOVE "N" TO WS-DEL-FOUND-SW.
067200     SEARCH DEL-ENTRY VARYING DEL-IDX
067300         AT END NEXT SENTENCE
067400         WHEN DEL-CODIGO(DEL-IDX) = WS-EMP-OUTPUT(1:4)
067500             MOVE "Y" TO WS-DEL-FOUND-SW
067600     END-SEARCH.
067700     IF WS-DEL-CODE-FOUND
067800         MOVE SPACES TO SV-COD-DIAG-REL1
067900         MOVE "N" TO SV-DIAG-REL1-PRES
068000         ADD 1 TO LK-COM-CAMBIOS-DIAG-RELAC
068100     END-IF.
068200 422-EXIT.
068300     EXIT.
068400*
068500 424-CHECK-REL2-DELETE.
068600     MOVE SPACES TO WS-EMP-REC.
068700     MOVE "T" TO WS-EMP-FUNCTION.
068800     MOVE SV-COD-DIAG-REL2 TO WS-EMP-INPUT.
068900     CALL "RIPSEMP" USING WS-EMP-REC.
069000     IF WS-EMP-OUTPUT = SPACES
069100         GO TO 424-EXIT.
069200     MOVE "N" TO WS-DEL-FOUND-SW.
069300     SEARCH DEL-ENTRY VARYING DEL-IDX
069400         AT END NEXT SENTENCE
069500         WHEN DEL-CODIGO(DEL-IDX) = WS-EMP-OUTPUT(1:4)
069600             MOVE "Y" TO WS-DEL-FOUND-SW
069700     END-SEARCH.
069800     IF WS-DEL-CODE-FOUND
069900         MOVE SPACES TO SV-COD-DIAG-REL2
070000         MOVE "N" TO SV-DIAG-REL2-PRES
070100         ADD 1 TO LK-COM-CAMBIOS-DIAG-RELAC
070200     END-IF.
070300 424-EXIT.
070400     EXIT.
070500*
070600 430-EDIT-FINALIDAD.
070700     IF NOT SV-FINALIDAD-PRESENTE
070800         GO TO 430-EXIT.
070900     MOVE SPACES TO WS-EMP-REC.
071000     MOVE "E" TO WS-EMP-FUNCTION.
071100     MOVE SV-FINALIDAD TO WS-EMP-INPUT.
071200     CALL "RIPSEMP" USING WS-EMP-REC.
071300     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "00"
071400         MOVE "01" TO SV-FINALIDAD
071500         ADD 1 TO LK-COM-CAMBIOS-FINALIDAD
071600     END-IF.
071700 430-EXIT.
071800     EXIT.
071900*
072000 440-EDIT-DIAG-PRINCIPAL.
072100     MOVE SPACES TO WS-EMP-REC.
072200     MOVE "E" TO WS-EMP-FUNCTION.
072300     MOVE SV-COD-DIAG-PPAL TO WS-EMP-INPUT.
072400     CALL "RIPSEMP" USING WS-EMP-REC.
072500     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "0"
072600         IF WS-CURR-REF-HAS-REF AND WS-CURR-COD-DIAG NOT = SPACES
072700             MOVE WS-CURR-COD-DIAG TO SV-COD-DIAG-PPAL
072800             ADD 1 TO LK-COM-CAMBIOS-REALIZADOS
072900             ADD 1 TO LK-COM-DIAG-ENCONTRADOS
073000         ELSE
073100             MOVE SPACES TO SV-COD-DIAG-PPAL
073200             DISPLAY "RIPSCOM WARNING - NO REFERENCE DIAGNOSIS "
073300                 "FOR " SV-USER-TIPO-DOC " " SV-USER-NUM-DOC
073400         END-IF
073500     END-IF.
073600 440-EXIT.
073700     EXIT.
073800*
073900 450-EDIT-TIPO-DIAG-PPAL.
074000     MOVE SPACES TO WS-EMP-REC.
074100     MOVE "E" TO WS-EMP-FUNCTION.
074200     MOVE SV-TIPO-DIAG-PPAL TO WS-EMP-INPUT.
074300     CALL "RIPSEMP" USING WS-EMP-REC.
074400     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "00"
074500         MOVE "1" TO SV-TIPO-DIAG-PPAL
074600         ADD 1 TO LK-COM-CAMBIOS-TIPO-DIAG-PPAL
074700     END-IF.
074800 450-EXIT.
074900     EXIT.
075000*
075100 460-EDIT-TIPO-DOC-PROF.
075200     IF NOT SV-TIPO-DOC-PROF-PRSNT
075300         GO TO 460-EXIT.
075400     MOVE SPACES TO WS-EMP-REC.
075500     MOVE "E" TO WS-EMP-FUNCTION.
075600     MOVE SV-TIPO-DOC-PROF TO WS-EMP-INPUT.
075700     CALL "RIPSEMP" USING WS-EMP-REC.
075800     MOVE WS-EMP-OUTPUT TO WS-UPPER-CHECK.
075900     INSPECT WS-UPPER-CHECK CONVERTING
076000             "abcdefghijklmnopqrstuvwxyz" TO
076100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
076200     IF WS-EMP-IS-EMPTY OR WS-UPPER-CHECK = "00"
076300                         OR WS-UPPER-CHECK = "NI"
076400         IF WS-CURR-REF-HAS-REF AND
076450            WS-CURR-TIPO-DOC-PROF NOT = SPACES
076500             MOVE WS-CURR-TIPO-DOC-PROF TO SV-TIPO-DOC-PROF
076600         ELSE
076700             MOVE "CC" TO SV-TIPO-DOC-PROF
076800         END-IF
076900         ADD 1 TO LK-COM-CAMBIOS-TIPO-DOC-PROF
077000     END-IF.
077100 460-EXIT.
077200     EXIT.
077300*
077400 470-EDIT-NUM-DOC-PROF.
077500     IF NOT SV-NUM-DOC-PROF-PRSNT
077600         GO TO 470-EXIT.
077700     MOVE SPACES TO WS-EMP-REC.
077800     MOVE "E" TO WS-EMP-FUNCTION.
077900     MOVE SV-NUM-DOC-PROF TO WS-EMP-INPUT.
078000     CALL "RIPSEMP" USING WS-EMP-REC.
078100     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "00"
078200                         OR WS-EMP-OUTPUT = "0"
078300         IF WS-CURR-REF-HAS-REF AND
078400            WS-CURR-NUM-DOC-PROF NOT = SPACES
078500             MOVE WS-CURR-NUM-DOC-PROF TO SV-NUM-DOC-PROF
078600         ELSE
078700             MOVE "0" TO SV-NUM-DOC-PROF
078800         END-IF
078900         ADD 1 TO LK-COM-CAMBIOS-NUM-DOC-PROF
079000     END-IF.
079100 470-EXIT.
079200     EXIT.
079300*
079400 480-EDIT-TIPO-MEDICAMENTO.
079500     IF NOT SV-TIPO-MED-PRESENTE
079600         GO TO 480-EXIT.
079700     MOVE SPACES TO WS-EMP-REC.
079800     MOVE "E" TO WS-EMP-FUNCTION.
079900     MOVE SV-TIPO-MEDICAMENTO TO WS-EMP-INPUT.
080000     CALL "RIPSEMP" USING WS-EMP-REC.
080100     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "00"
080200         MOVE "01" TO SV-TIPO-MEDICAMENTO
080300         ADD 1 TO LK-COM-CAMBIOS-TIPO-MEDIC
080400     END-IF.
080500 480-EXIT.
080600     EXIT.
080700*
080800 490-EDIT-MODALIDAD.
080900     IF NOT SV-MODALIDAD-PRESENTE
081000         GO TO 490-EXIT.
081100     MOVE SPACES TO WS-EMP-REC.
081200     MOVE "E" TO WS-EMP-FUNCTION.
081300     MOVE SV-MODALIDAD TO WS-EMP-INPUT.
081400     CALL "RIPSEMP" USING WS-EMP-REC.
081500     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "00"
081600         MOVE "01" TO SV-MODALIDAD
081700         ADD 1 TO LK-COM-CAMBIOS-MODALIDAD-GRUPO
081800     END-IF.
081900 490-EXIT.
082000     EXIT.
082100*
082200 500-OPEN-CLAIM-FILES.
082300     OPEN INPUT USRFILE.
082400     IF NOT USR-OK
082500         STRING "CANNOT OPEN USER FILE - STATUS " USR-STATUS
082600             DELIMITED BY SIZE INTO LK-COM-ERROR-MSG
082700         MOVE "N" TO LK-COM-STATUS
082800         GO TO 500-EXIT.
082900     OPEN INPUT SVCFILE.
083000     IF NOT SVC-OK
083100         STRING "CANNOT OPEN SERVICE FILE - STATUS " SVC-STATUS
083200             DELIMITED BY SIZE INTO LK-COM-ERROR-MSG
083300         MOVE "N" TO LK-COM-STATUS
083400         GO TO 500-EXIT.
083500     OPEN OUTPUT USROUT.
083600     OPEN OUTPUT SVCOUT.
083700     OPEN OUTPUT USRBKUP.
083800     OPEN OUTPUT SVCBKUP.
083900 500-EXIT.
084000     EXIT.
084100*
084200 600-CLOSE-CLAIM-FILES.
084300     CLOSE USRFILE.
084400     CLOSE SVCFILE.
084500     CLOSE USROUT.
084600     CLOSE SVCOUT.
084700     CLOSE USRBKUP.
084800     CLOSE SVCBKUP.
084900 600-EXIT.
085000     EXIT.
085100*
085200 700-WRITE-USER-OUT.
085300     WRITE USROUT-REC FROM RIPS-USER-REC.
085400     IF NOT USROUT-OK
085450         MOVE "700-WRITE-USER-OUT" TO PARA-NAME
085460         MOVE "WRITE FAILED ON USROUT" TO ABEND-REASON
085470         MOVE "00" TO EXPECTED-VAL
085480         MOVE USROUT-STATUS TO ACTUAL-VAL
085490         PERFORM 900-ABEND-ROUTINE THRU 900-EXIT
085495     END-IF.
085500 700-EXIT.
085600     EXIT.
085700*
085800 710-WRITE-SERVICE-OUT.
085900     WRITE SVCOUT-REC FROM RIPS-SERVICE-REC.
086000     IF NOT SVCOUT-OK
086050         MOVE "710-WRITE-SERVICE-OUT" TO PARA-NAME
086060         MOVE "WRITE FAILED ON SVCOUT" TO ABEND-REASON
086070         MOVE "00" TO EXPECTED-VAL
086080         MOVE SVCOUT-STATUS TO ACTUAL-VAL
086090         PERFORM 900-ABEND-ROUTINE THRU 900-EXIT
086095     END-IF.
086100 710-EXIT.
086200     EXIT.
086300*
086400 900-ABEND-ROUTINE.
086500     DISPLAY "RIPSCOM ABEND TRACE - PARAGRAPH: " PARA-NAME.
086600     DISPLAY "RIPSCOM ABEND TRACE - REASON:    " ABEND-REASON.
086700     DISPLAY "RIPSCOM ABEND TRACE - EXPECTED:  " EXPECTED-VAL.
086800     DISPLAY "RIPSCOM ABEND TRACE - ACTUAL:    " ACTUAL-VAL.
086900     STRING ABEND-REASON DELIMITED BY SIZE INTO LK-COM-ERROR-MSG.
087000     MOVE "N" TO LK-COM-STATUS.
087100 900-EXIT.
087200     EXIT.
