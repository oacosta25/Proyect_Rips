000100******************************************************************
000200*    RIPSSVC  --  RIPS SERVICIO (SERVICE) RECORD                   73SVC01
000300*                                                                   73SVC01
000400*    COMMON SHAPE FOR ALL FOUR RIPS SERVICE LISTS -                73SVC01
000500*    CONSULTAS, PROCEDIMIENTOS, MEDICAMENTOS, OTROSSERVICIOS.      73SVC01
000600*    SV-TIPO-SERVICIO TELLS WHICH LIST THIS ROW CAME FROM.         73SVC01
000700*    FIELDS NOT CARRIED BY A GIVEN LIST ARE SPACE-FILLED AND      73SVC01
000800*    THEIR -PRES INDICATOR IS SET TO "N" SO "ABSENT ON THE        73SVC01
000900*    SOURCE RECORD" CAN BE TOLD APART FROM "PRESENT BUT BLANK".   73SVC01
001000*                                                                   73SVC01
001100*    HISTORY                                                       73SVC01
001200*    03/14/94  RBG  ORIGINAL LAYOUT - DAILY CENSUS CONVERSION      73SVC01
001300*    11/02/99  LMT  TKT H-4471 RIPS SERVICE LISTS MODELLED        73SVC01
001400*    01/18/00  LMT  Y2K - NO DATE FIELDS ON THIS RECORD, N/A      73SVC01
001500*    08/22/02  JFO  TKT H-4960 RELATED-DIAGNOSIS PRESENCE FLAGS   73SVC01
001600*    06/09/03  JFO  TKT H-5120 MODALIDAD/MEDICAMENTO FLAGS ADDED  73SVC01
001700******************************************************************
001800 01  RIPS-SERVICE-REC.
001900     05  SV-USER-TIPO-DOC            PIC X(02).
002000     05  SV-USER-NUM-DOC             PIC X(15).
002100     05  SV-TIPO-SERVICIO            PIC X(01).
002200         88  SV-ES-CONSULTA          VALUE "1".
002300         88  SV-ES-PROCEDIMIENTO     VALUE "2".
002400         88  SV-ES-MEDICAMENTO       VALUE "3".
002500         88  SV-ES-OTRO-SERVICIO     VALUE "4".
002600     05  SV-COD-CONSULTA             PIC X(10).
002700     05  SV-COD-CONSULTA-PRES        PIC X(01).
002800         88  SV-CONSULTA-PRESENTE    VALUE "Y".
002900     05  SV-FINALIDAD                PIC X(02).
003000     05  SV-FINALIDAD-PRES           PIC X(01).
003100         88  SV-FINALIDAD-PRESENTE   VALUE "Y".
003200     05  SV-COD-DIAG-PPAL            PIC X(04).
003300     05  SV-TIPO-DIAG-PPAL           PIC X(02).
003400     05  SV-COD-DIAG-REL1            PIC X(04).
003500     05  SV-DIAG-REL1-PRES           PIC X(01).
003600         88  SV-DIAG-REL1-PRESENTE   VALUE "Y".
003700     05  SV-COD-DIAG-REL2            PIC X(04).
003800     05  SV-DIAG-REL2-PRES           PIC X(01).
003900         88  SV-DIAG-REL2-PRESENTE   VALUE "Y".
004000     05  SV-TIPO-DOC-PROF            PIC X(02).
004100     05  SV-TIPO-DOC-PROF-PRES       PIC X(01).
004200         88  SV-TIPO-DOC-PROF-PRSNT  VALUE "Y".
004300     05  SV-NUM-DOC-PROF             PIC X(15).
004400     05  SV-NUM-DOC-PROF-PRES        PIC X(01).
004500         88  SV-NUM-DOC-PROF-PRSNT   VALUE "Y".
004600     05  SV-TIPO-MEDICAMENTO         PIC X(02).
004700     05  SV-TIPO-MED-PRES            PIC X(01).
004800         88  SV-TIPO-MED-PRESENTE    VALUE "Y".
004900     05  SV-MODALIDAD                PIC X(02).
005000     05  SV-MODALIDAD-PRES           PIC X(01).
005100         88  SV-MODALIDAD-PRESENTE   VALUE "Y".
005200*    ADMINISTRATIVE TRAILER -- SEE NOTE IN RIPSUSR                73SVC01
005300     05  SV-BATCH-ID                 PIC X(08).
005400     05  SV-SEQ-NBR                  PIC 9(06) COMP-3.
005500     05  FILLER                      PIC X(12).
