000100******************************************************************
000200*    RIPSUSR  --  RIPS USUARIO (PATIENT/USER) RECORD                73USR01
000300*                                                                   73USR01
000400*    ONE OCCURRENCE PER PATIENT NAMED IN AN INCOMING RIPS CLAIM     73USR01
000500*    FILE.  THE SERVICE RECORDS IN RIPSSVC CARRY THIS RECORD'S     73USR01
000600*    DOCUMENT TYPE/NUMBER AS THEIR JOIN KEY (SV-USER-TIPO-DOC,     73USR01
000700*    SV-USER-NUM-DOC).                                             73USR01
000800*                                                                   73USR01
000900*    HISTORY                                                       73USR01
001000*    03/14/94  RBG  ORIGINAL LAYOUT - DAILY CENSUS CONVERSION      73USR01
001100*    11/02/99  LMT  TKT H-4471 RIPS REGULATORY FIELDS ADDED        73USR01
001200*    01/18/00  LMT  Y2K - US-FECHA-CARGA REPOINTED TO CCYYMMDD     73USR01
001300*    06/09/03  JFO  TKT H-5120 ORIGIN-COUNTRY FIELD ADDED          73USR01
001400******************************************************************
001500 01  RIPS-USER-REC.
001600     05  US-TIPO-DOC                 PIC X(02).
001700         88  US-TIPO-DOC-VALIDO      VALUES ARE
001800                 "CC" "TI" "NI" "CE" "PA" "RC" "AS" "MS".
001900     05  US-NUM-DOC                  PIC X(15).
002000     05  US-COD-PAIS-RES             PIC X(03).
002100         88  US-RESIDE-COLOMBIA      VALUE "170".
002200     05  US-COD-PAIS-ORIG            PIC X(03).
002300         88  US-SIN-PAIS-ORIGEN      VALUE SPACES.
002400*    ADMINISTRATIVE TRAILER CARRIED ON EVERY USER ROW -- NOT PART 73USR01
002500*    OF THE RIPS RECORD ITSELF, USED FOR RUN TRACEABILITY ONLY    73USR01
002600     05  US-BATCH-ID                 PIC X(08).
002700     05  US-SEQ-NBR                  PIC 9(06) COMP-3.
002800     05  US-FECHA-CARGA              PIC 9(08).
002900     05  FILLER                      PIC X(10).
