000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RIPSVAL.
000300 AUTHOR. LINDA M. TORRES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/02/99.
000600 DATE-COMPILED. 11/02/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A PAIR OF RIPS CLAIM FILES (THE
001300*          "USERS" PART AND THE "SERVICES" PART) HANDED TO IT BY
001400*          RIPSDRV FOR ONE ENTRY OF THE CONTROL FILE.
001500*
001600*          IT REJECTS A CLAIM WHOSE USERS PART HAS NO RECORDS AT
001700*          ALL, AND REJECTS A CLAIM WHOSE SERVICES PART CARRIES A
001800*          ROW THAT DOES NOT JOIN BACK TO ANY USER ROW (AN ORPHAN
001900*          SERVICE - THE FLAT-FILE EQUIVALENT OF A SERVICES LIST
002000*          THAT IS NOT REALLY A LIST).
002100*
002200*          WHEN THE CLAIM PASSES THOSE TWO EDITS IT BUILDS A
002300*          PRE-PROCESSING SUMMARY - USER COUNTS, SERVICE COUNTS
002400*          BY LIST, AND A COUNT OF SERVICES WHOSE PRINCIPAL
002500*          DIAGNOSIS IS STILL EMPTY - FOR RIPSDRV TO PRINT AND
002600*          FOR RIPSCOM TO COMPARE AGAINST AFTER IT RUNS.
002700*
002800******************************************************************
002900*
003000*               USERS PART FILE    -  DYNAMIC, NAMED BY CALLER
003100*               SERVICES PART FILE -  DYNAMIC, NAMED BY CALLER
003200*
003300******************************************************************
003400*    CHANGE LOG
003500******************************************************************
003600*    11/02/99  LMT  TKT H-4471 ORIGINAL - ADAPTED FROM THE DAILY
003700*                   CHARGES EDIT STEP TO VALIDATE RIPS CLAIM
003800*                   FILE PAIRS BEFORE RIPSCOM RUNS.
003900*    01/18/00  LMT  Y2K REVIEW - NO DATE FIELDS PROCESSED, NO
004000*                   CHANGE REQUIRED, SIGNED OFF.
004100*    08/22/02  JFO  TKT H-4960 ADDED PER-LIST SERVICE COUNTS TO
004200*                   THE SUMMARY (FINALIDAD DEFAULTING NEEDED TO
004300*                   KNOW HOW MANY OF EACH LIST IT WOULD TOUCH).
004400*    09/30/04  JFO  TKT H-5284 USER TABLE SEARCH RECODED WITH
004500*                   THE SEARCH VERB IN PLACE OF PERFORM VARYING.
004600*    04/11/07  JFO  TKT H-6118 EMPTY-DIAGNOSIS COUNT NOW CALLS
004700*                   RIPSEMP INSTEAD OF TESTING SPACES ONLY - A
004800*                   FEEDER STARTED SENDING THE LITERAL "NULL".
004900******************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT USRFILE
006000         ASSIGN TO DYNAMIC WS-USR-FILENAME
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS USR-STATUS.
006400*
006500     SELECT SVCFILE
006600         ASSIGN TO DYNAMIC WS-SVC-FILENAME
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS SVC-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  USRFILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS RIPS-USER-REC.
007900 COPY RIPSUSR.
008000*
008100 FD  SVCFILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RIPS-SERVICE-REC.
008600 COPY RIPSSVC.
008700*
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-CODES.
009000     05  USR-STATUS                  PIC X(02).
009100         88  USR-OK                  VALUE "00".
009200         88  USR-EOF                 VALUE "10".
009300     05  SVC-STATUS                  PIC X(02).
009400         88  SVC-OK                  VALUE "00".
009500         88  SVC-EOF                 VALUE "10".
009600*
009700 01  WS-DYNAMIC-FILENAMES.
009800     05  WS-USR-FILENAME             PIC X(40).
009900     05  WS-SVC-FILENAME             PIC X(40).
010000*
010100 01  FLAGS-AND-SWITCHES.
010200     05  MORE-USR-SW                 PIC X(01) VALUE "Y".
010300         88  NO-MORE-USR             VALUE "N".
010400     05  MORE-SVC-SW                 PIC X(01) VALUE "Y".
010500         88  NO-MORE-SVC             VALUE "N".
010600     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
010700         88  STRUCTURE-ERROR-FOUND   VALUE "Y".
010800*
010900 01  WS-FILE-KEY-WORK.
011000     05  WS-COMBINED-KEY.
011100         10  WS-CK-TIPO-DOC          PIC X(02).
011200         10  WS-CK-NUM-DOC           PIC X(15).
011300     05  WS-COMBINED-KEY-X REDEFINES WS-COMBINED-KEY
011400                                     PIC X(17).
011500*
011600 01  WS-EMPTY-TEST-AREA.
011700     05  WS-EMP-REC.
011800         10  WS-EMP-FUNCTION         PIC X(01).
011900         10  WS-EMP-INPUT            PIC X(20).
012000         10  WS-EMP-OUTPUT           PIC X(20).
012100         10  WS-EMP-RESULT           PIC X(01).
012200             88  WS-EMP-IS-EMPTY     VALUE "Y".
012300*
012400 01  VAL-USER-TABLE.
012500     05  VAL-USER-COUNT              PIC 9(05) COMP.
012600     05  VAL-USER-ENTRY OCCURS 1 TO 5000 TIMES
012700             DEPENDING ON VAL-USER-COUNT
012800             INDEXED BY VAL-USER-IDX.
012900         10  VAL-USER-KEY.
013000             15  VAL-USER-TIPO-DOC   PIC X(02).
013100             15  VAL-USER-NUM-DOC    PIC X(15).
013200         10  VAL-USER-KEY-X REDEFINES VAL-USER-KEY
013300                                     PIC X(17).
013400         10  VAL-USER-VALID-FLAG     PIC X(01).
013500             88  VAL-USER-IS-VALID   VALUE "Y".
013600         10  VAL-USER-HAS-SVC-FLAG   PIC X(01) VALUE "N".
013700             88  VAL-USER-HAS-SVC    VALUE "Y".
013800*
013900 01  WS-MISC-COUNTERS.
014000     05  WS-USERS-WITH-SVC-CT        PIC 9(07) COMP.
014100*
014200 LINKAGE SECTION.
014300 01  LK-VAL-REC.
014400     05  LK-VAL-USR-FILENAME         PIC X(40).
014500     05  LK-VAL-SVC-FILENAME         PIC X(40).
014600     05  LK-VAL-STATUS               PIC X(01).
014700         88  LK-VAL-OK               VALUE "Y".
014800         88  LK-VAL-FAILED           VALUE "N".
014900     05  LK-VAL-ERROR-MSG            PIC X(60).
015000     05  LK-VAL-SUMMARY.
015100         10  LK-VAL-TOTAL-USERS      PIC 9(07) COMP.
015200         10  LK-VAL-VALID-USERS      PIC 9(07) COMP.
015300         10  LK-VAL-INVALID-USERS    PIC 9(07) COMP.
015400         10  LK-VAL-USERS-WITH-SVC   PIC 9(07) COMP.
015500         10  LK-VAL-TOTAL-SERVICES   PIC 9(07) COMP.
015600         10  LK-VAL-SVC-CONSULTAS    PIC 9(07) COMP.
015700         10  LK-VAL-SVC-PROCEDIMTOS  PIC 9(07) COMP.
015800         10  LK-VAL-SVC-MEDICAMTOS   PIC 9(07) COMP.
015900         10  LK-VAL-SVC-OTROS        PIC 9(07) COMP.
016000         10  LK-VAL-EMPTY-DIAG-CT    PIC 9(07) COMP.
016100     05  LK-VAL-SUMMARY-TBL REDEFINES LK-VAL-SUMMARY
016200             OCCURS 10 TIMES INDEXED BY LK-VAL-SUM-IDX
016300                                     PIC 9(07) COMP.
016400*
016500 PROCEDURE DIVISION USING LK-VAL-REC.
016600 000-HOUSEKEEPING.
016800     MOVE LK-VAL-USR-FILENAME TO WS-USR-FILENAME.
016900     MOVE LK-VAL-SVC-FILENAME TO WS-SVC-FILENAME.
017000     MOVE "Y" TO LK-VAL-STATUS.
017100     MOVE SPACES TO LK-VAL-ERROR-MSG.
017200     INITIALIZE LK-VAL-SUMMARY.
017300     MOVE ZERO TO VAL-USER-COUNT.
017400     MOVE ZERO TO WS-USERS-WITH-SVC-CT.
017500 000-EXIT.
017600     EXIT.
017700*
017800 100-MAINLINE.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 200-VALIDATE-FILE THRU 200-EXIT.
018100     IF LK-VAL-OK
018200         PERFORM 300-BUILD-SUMMARY THRU 300-EXIT.
018300     GOBACK.
018400*
018500 200-VALIDATE-FILE.
018600     OPEN INPUT USRFILE.
018700     PERFORM 210-LOAD-USER-TABLE THRU 210-EXIT.
018800     CLOSE USRFILE.
018900     IF VAL-USER-COUNT = ZERO
019000         MOVE "N" TO LK-VAL-STATUS
019100         MOVE "EMPTY INPUT FILE - NO USER RECORDS" TO
019200             LK-VAL-ERROR-MSG
019300         GO TO 200-EXIT.
019400*
019500     OPEN INPUT SVCFILE.
019600     PERFORM 220-CHECK-SERVICE-JOINS THRU 220-EXIT.
019700     CLOSE SVCFILE.
019800 200-EXIT.
019900     EXIT.
020000*
020100 210-LOAD-USER-TABLE.
020200     MOVE "Y" TO MORE-USR-SW.
020300     PERFORM 215-READ-ONE-USER THRU 215-EXIT.
020400     PERFORM 215-READ-ONE-USER THRU 215-EXIT
020500             UNTIL NO-MORE-USR OR VAL-USER-COUNT = 5000.
020700 210-EXIT.
020800     EXIT.
020900*
021000 215-READ-ONE-USER.
021100     READ USRFILE
021200         AT END
021300             MOVE "N" TO MORE-USR-SW
021400             GO TO 215-EXIT
021500     END-READ.
021600     ADD 1 TO VAL-USER-COUNT.
021700     MOVE US-TIPO-DOC TO VAL-USER-TIPO-DOC(VAL-USER-COUNT).
021800     MOVE US-NUM-DOC TO VAL-USER-NUM-DOC(VAL-USER-COUNT).
021900     MOVE "N" TO VAL-USER-HAS-SVC-FLAG(VAL-USER-COUNT).
022000     IF US-TIPO-DOC NOT = SPACES AND US-NUM-DOC NOT = SPACES
022100         MOVE "Y" TO VAL-USER-VALID-FLAG(VAL-USER-COUNT)
022200     ELSE
022300         MOVE "N" TO VAL-USER-VALID-FLAG(VAL-USER-COUNT).
022400 215-EXIT.
022500     EXIT.
022600*
022700 220-CHECK-SERVICE-JOINS.
022800     MOVE "Y" TO MORE-SVC-SW.
022900     PERFORM 225-READ-ONE-SERVICE THRU 230-EXIT.
023000     PERFORM 225-READ-ONE-SERVICE THRU 230-EXIT
023100             UNTIL NO-MORE-SVC OR STRUCTURE-ERROR-FOUND.
023600 220-EXIT.
023700     EXIT.
023800*
023900 225-READ-ONE-SERVICE.
024000     READ SVCFILE
024100         AT END
024200             MOVE "N" TO MORE-SVC-SW
024300             GO TO 230-EXIT
024400     END-READ.
024500     ADD 1 TO LK-VAL-TOTAL-SERVICES.
024800*
024900 230-MATCH-SERVICE-TO-USER.
025000     MOVE SV-USER-TIPO-DOC TO WS-CK-TIPO-DOC.
025100     MOVE SV-USER-NUM-DOC TO WS-CK-NUM-DOC.
025200     SET VAL-USER-IDX TO 1.
025300     SEARCH VAL-USER-ENTRY
025400         AT END
025500             MOVE "Y" TO ERROR-FOUND-SW
025600             MOVE "N" TO LK-VAL-STATUS
025700             STRING "ORPHAN SERVICE ROW - NO USER FOR KEY "
025800                 WS-COMBINED-KEY-X DELIMITED BY SIZE
025900                 INTO LK-VAL-ERROR-MSG
026000             GO TO 230-EXIT
026100         WHEN VAL-USER-KEY-X(VAL-USER-IDX) = WS-COMBINED-KEY-X
026200             MOVE "Y" TO VAL-USER-HAS-SVC-FLAG(VAL-USER-IDX)
026300             PERFORM 240-TALLY-SERVICE-TYPE THRU 240-EXIT
026400             PERFORM 250-TALLY-EMPTY-DIAG THRU 250-EXIT.
026500 230-EXIT.
026600     EXIT.
026700*
026800 240-TALLY-SERVICE-TYPE.
026900     IF SV-ES-CONSULTA
027000         ADD 1 TO LK-VAL-SVC-CONSULTAS
027100     ELSE IF SV-ES-PROCEDIMIENTO
027200         ADD 1 TO LK-VAL-SVC-PROCEDIMTOS
027300     ELSE IF SV-ES-MEDICAMENTO
027400         ADD 1 TO LK-VAL-SVC-MEDICAMTOS
027500     ELSE IF SV-ES-OTRO-SERVICIO
027600         ADD 1 TO LK-VAL-SVC-OTROS
027700     END-IF.
027800 240-EXIT.
027900     EXIT.
028000*
028100 250-TALLY-EMPTY-DIAG.
028200     MOVE "E" TO WS-EMP-FUNCTION.
028300     MOVE SV-COD-DIAG-PPAL TO WS-EMP-INPUT.
028400     CALL "RIPSEMP" USING WS-EMP-REC.
028500     IF WS-EMP-IS-EMPTY OR WS-EMP-OUTPUT = "0"
028550         ADD 1 TO LK-VAL-EMPTY-DIAG-CT.
028600 250-EXIT.
028700     EXIT.
028800*
028900 300-BUILD-SUMMARY.
029000     MOVE VAL-USER-COUNT TO LK-VAL-TOTAL-USERS.
029100     PERFORM 310-COUNT-VALID-USERS THRU 310-EXIT
029200             VARYING VAL-USER-IDX FROM 1 BY 1
029300             UNTIL VAL-USER-IDX > VAL-USER-COUNT.
029400     MOVE WS-USERS-WITH-SVC-CT TO LK-VAL-USERS-WITH-SVC.
029500 300-EXIT.
029600     EXIT.
029700*
029800 310-COUNT-VALID-USERS.
029900     IF VAL-USER-IS-VALID(VAL-USER-IDX)
030000         ADD 1 TO LK-VAL-VALID-USERS
031000     ELSE
031100         ADD 1 TO LK-VAL-INVALID-USERS.
031200     IF VAL-USER-HAS-SVC(VAL-USER-IDX)
031300         ADD 1 TO WS-USERS-WITH-SVC-CT.
031400 310-EXIT.
031500     EXIT.
