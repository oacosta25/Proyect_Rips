000100******************************************************************
000200*    RIPSREF  --  DIAGNOSIS REFERENCE RECORD AND IN-MEMORY TABLE  73REF01
000300*                                                                   73REF01
000400*    ONE ROW PER PATIENT (TIPO-DOC + NUM-DOC) SUPPLYING THE        73REF01
000500*    PRINCIPAL DIAGNOSIS AND ATTENDING-PROFESSIONAL DOCUMENT TO   73REF01
000600*    BE USED WHEN A SERVICE ROW ARRIVES WITH NO DIAGNOSIS.        73REF01
000700*    LOADED ONCE AT THE START OF THE RUN (SEE RIPSCOM             73REF01
000800*    200-LOAD-REF-TABLE) AND HELD FOR EVERY CLAIM FILE IN THE     73REF01
000900*    CONTROL FILE.                                                73REF01
001000*                                                                   73REF01
001100*    HISTORY                                                       73REF01
001200*    11/02/99  LMT  TKT H-4471 ORIGINAL - TABLE LOADED FROM        73REF01
001300*                   FLAT REFERENCE FILE, SEARCHED BY PERFORM      73REF01
001400*                   VARYING UNTIL MATCH FOUND.                    73REF01
001500*    02/11/00  LMT  TABLE SIZE RAISED 8000 TO 20000 ROWS          73REF01
001600*    09/30/04  JFO  TKT H-5284 SEARCH RECODED USING INDEXED       73REF01
001700*                   TABLE AND SEARCH VERB                        73REF01
001800******************************************************************
001900 01  DR-RECORD.
002000     05  DR-TIPO-DOC                 PIC X(02).
002100     05  DR-NUM-DOC                  PIC X(15).
002200     05  DR-COD-DIAG                 PIC X(04).
002300     05  DR-TIPO-DOC-PROF            PIC X(02).
002400     05  DR-NUM-DOC-PROF             PIC X(15).
002500     05  FILLER                      PIC X(10).
002600
002700 01  REF-TABLE.
002800     05  REF-TABLE-COUNT             PIC 9(05) COMP.
002900     05  REF-ENTRY OCCURS 1 TO 20000 TIMES
003000             DEPENDING ON REF-TABLE-COUNT
003100             INDEXED BY REF-IDX.
003200         10  REF-TIPO-DOC            PIC X(02).
003300         10  REF-NUM-DOC             PIC X(15).
003400         10  REF-COD-DIAG            PIC X(04).
003500         10  REF-TIPO-DOC-PROF       PIC X(02).
003600         10  REF-NUM-DOC-PROF        PIC X(15).
003700         10  FILLER                  PIC X(04).
