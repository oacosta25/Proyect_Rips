000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RIPSEMP.
000300 AUTHOR. RAUL B. GALINDO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/92.
000600 DATE-COMPILED. 08/14/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.                                                       *
001100*                                                                *
001200*    RIPSEMP - FIELD TRIM / PLACEHOLDER-VALUE TEST UTILITY       *
001300*                                                                *
001400*    TWO FUNCTIONS SELECTED BY LK-EMP-FUNCTION:                  *
001500*      "T"  TRIM-ONLY  - STRIP CR/LF CONTROL BYTES, LEFT- AND    *
001600*           RIGHT-TRIM SPACES, LEFT-JUSTIFY THE RESULT.          *
001700*      "E"  EMPTY-TEST - DOES THE ABOVE TRIM, THEN TELLS THE     *
001800*           CALLER WHETHER THE RESULT IS SPACES OR ONE OF THE    *
001900*           PLACEHOLDER TOKENS NULL / NONE / NAN / NAT (ANY      *
002000*           MIX OF UPPER/LOWER CASE).                            *
002100*                                                                *
002200*    USED BY RIPSCOM FOR EVERY "EMPTY(V)" TEST CALLED OUT IN     *
002300*    THE RIPS DIAGNOSTIC-COMPLETION BUSINESS RULES (U1-U3,       *
002400*    S2-S9, R1) AND BY RIPSDRV/RIPSVAL FOR RULE V1.              *
002500*                                                                *
002600*****************************************************************
002700*    CHANGE LOG                                                 *
002800*****************************************************************
002900*    08/14/92  RBG  ORIGINAL - WRITTEN TO TRIM OPERATOR-ENTERED  *
003000*                   COMMENT FIELDS AND FLAG "UNKNOWN"/"N/A"      *
003100*                   PLACEHOLDERS ON THE DAILY CENSUS JOBS.       *
003200*    02/02/95  RBG  ADDED RIGHT-TRIM (ORIGINAL ONLY LEFT-        *
003300*                   JUSTIFIED); TRAILING BLANKS WERE LEAKING     *
003400*                   INTO DOWNSTREAM COMPARES.                    *
003500*    11/02/99  LMT  TKT H-4471 RECAST PLACEHOLDER LIST TO        *
003600*                   NULL/NONE/NAN/NAT FOR THE RIPS DIAGNOSTIC    *
003700*                   COMPLETION PROJECT; ADDED CR/LF STRIPPING    *
003800*                   FOR RULE S2 (RELATED-DIAGNOSIS CODES ARRIVE  *
003900*                   WITH EMBEDDED LINE BREAKS FROM THE FEEDER).  *
004000*    01/18/00  LMT  Y2K REVIEW - ROUTINE HAS NO DATE FIELDS,     *
004100*                   NO CHANGE REQUIRED, SIGNED OFF.              *
004200*    09/30/04  JFO  TKT H-5284 CASE-FOLD RECODED WITH INSPECT    *
004300*                   CONVERTING IN PLACE OF THE OLD 26-WAY IF;    *
004400*                   PLACEHOLDER LIST AND SCAN COUNTERS MOVED TO  *
004500*                   SEARCH TABLES TO MATCH THE RULE-ENGINE       *
004600*                   LOOKUP STYLE.                                *
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 WORKING-STORAGE SECTION.
005900 01  WS-SCAN-COUNTERS.
006000     05  WS-IDX                      PIC S9(4) COMP.
006100     05  WS-FIRST-NONBLANK           PIC S9(4) COMP.
006200     05  WS-LAST-NONBLANK            PIC S9(4) COMP.
006300     05  WS-TRIMMED-LTH              PIC S9(4) COMP.
006400*
006500 01  WS-SCAN-COUNTERS-TBL REDEFINES WS-SCAN-COUNTERS.
006600     05  WS-SCAN-COUNTERS-ENTRY      PIC S9(4) COMP
006700                                     OCCURS 4 TIMES
006800                                     INDEXED BY WS-SCAN-CTR-IDX.
006900*
007000 01  WS-CLEAN-WORK.
007100     05  WS-CLEAN-FIELD              PIC X(20).
007200     05  FILLER                      PIC X(01).
007300*
007400 01  WS-CLEAN-TABLE REDEFINES WS-CLEAN-WORK.
007500     05  WS-CLEAN-CHAR               PIC X(01)
007600                                     OCCURS 21 TIMES
007700                                     INDEXED BY WS-CLEAN-IDX.
007800*
007900 01  WS-UPPER-WORK.
008000     05  WS-UPPER-FIELD              PIC X(20).
008100     05  FILLER                      PIC X(01).
008200*
008300 01  WS-PLACEHOLDER-LIST             PIC X(16)
008400                                     VALUE "NULLNONENAN NAT ".
008500*
008600 01  WS-PLACEHOLDER-TABLE REDEFINES WS-PLACEHOLDER-LIST.
008700     05  WS-PLACEHOLDER-ENTRY        PIC X(04)
008800                                     OCCURS 4 TIMES
008900                                     INDEXED BY WS-PH-IDX.
009000*
009100 LINKAGE SECTION.
009200 01  LK-EMP-REC.
009300     05  LK-EMP-FUNCTION             PIC X(01).
009400         88  LK-TRIM-ONLY            VALUE "T".
009500         88  LK-EMPTY-TEST           VALUE "E".
009600     05  LK-EMP-INPUT                PIC X(20).
009700     05  LK-EMP-OUTPUT               PIC X(20).
009800     05  LK-EMP-RESULT               PIC X(01).
009900         88  LK-IS-EMPTY             VALUE "Y".
010000         88  LK-NOT-EMPTY            VALUE "N".
010100*
010200 PROCEDURE DIVISION USING LK-EMP-REC.
010300     MOVE "N" TO LK-EMP-RESULT.
010400     MOVE LK-EMP-INPUT TO WS-CLEAN-FIELD.
010500     INSPECT WS-CLEAN-FIELD REPLACING ALL X"0D" BY SPACE.
010600     INSPECT WS-CLEAN-FIELD REPLACING ALL X"0A" BY SPACE.
010700     PERFORM 100-FIND-TRIM-BOUNDS THRU 100-EXIT.
010800     PERFORM 200-BUILD-TRIMMED-VALUE THRU 200-EXIT.
010900     IF LK-EMPTY-TEST
011000         PERFORM 300-TEST-PLACEHOLDER THRU 300-EXIT.
011100     GOBACK.
011200*
011300 100-FIND-TRIM-BOUNDS.
011400     MOVE ZERO TO WS-FIRST-NONBLANK.
011500     MOVE ZERO TO WS-LAST-NONBLANK.
011600     PERFORM 110-SCAN-FORWARD THRU 110-EXIT
011700             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20
011800             OR WS-FIRST-NONBLANK NOT = ZERO.
011900     PERFORM 120-SCAN-BACKWARD THRU 120-EXIT
012000             VARYING WS-IDX FROM 20 BY -1 UNTIL WS-IDX < 1
012100             OR WS-LAST-NONBLANK NOT = ZERO.
012200 100-EXIT.
012300     EXIT.
012400*
012500 110-SCAN-FORWARD.
012600     IF WS-CLEAN-CHAR(WS-IDX) NOT = SPACE
012700         MOVE WS-IDX TO WS-FIRST-NONBLANK.
012800 110-EXIT.
012900     EXIT.
013000*
013100 120-SCAN-BACKWARD.
013200     IF WS-CLEAN-CHAR(WS-IDX) NOT = SPACE
013300         MOVE WS-IDX TO WS-LAST-NONBLANK.
013400 120-EXIT.
013500     EXIT.
013600*
013700 200-BUILD-TRIMMED-VALUE.
013800     MOVE SPACES TO LK-EMP-OUTPUT.
013900     IF WS-FIRST-NONBLANK = ZERO
014000         GO TO 200-EXIT.
014100     COMPUTE WS-TRIMMED-LTH =
014200             WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1.
014300     MOVE WS-CLEAN-FIELD(WS-FIRST-NONBLANK:WS-TRIMMED-LTH)
014400         TO LK-EMP-OUTPUT(1:WS-TRIMMED-LTH).
014500 200-EXIT.
014600     EXIT.
014700*
014800 300-TEST-PLACEHOLDER.
014900     MOVE LK-EMP-OUTPUT TO WS-UPPER-FIELD.
015000     INSPECT WS-UPPER-FIELD CONVERTING
015100             "abcdefghijklmnopqrstuvwxyz" TO
015200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300     IF WS-UPPER-FIELD = SPACES
015400         MOVE "Y" TO LK-EMP-RESULT
015500         GO TO 300-EXIT.
015600     SET WS-PH-IDX TO 1.
015700     SEARCH WS-PLACEHOLDER-ENTRY
015800         AT END
015900             MOVE "N" TO LK-EMP-RESULT
016000         WHEN WS-UPPER-FIELD(1:4) = WS-PLACEHOLDER-ENTRY(WS-PH-IDX)
016100             MOVE "Y" TO LK-EMP-RESULT.
016200 300-EXIT.
016300     EXIT.
